000100******************************************************************
000200*                                                                *
000300*                       *SWPB000*                                *
000400*                        --------                                *
000500*                                                                *
000600*   PROGRAMA PRINCIPAL DEL MOTOR DE VALORACION Y RIESGO DE       *
000700*   SWAPS DE TASA DE INTERES SONIA (GBP).  ORQUESTA EL ARMADO    *
000800*   DE LAS DOS CURVAS CERO-CUPON (DESCUENTO Y PROYECCION), LA    *
000900*   VALORACION DE CADA OPERACION DEL ARCHIVO DE TRADES Y EL      *
001000*   CALCULO DE SU RIESGO (PV01, STRESS, KEY-RATE DV01), Y EMITE  *
001100*   LOS TRES REPORTES DEL PROCESO BATCH.                         *
001200*                                                                *
001300*   ARCHIVOS :                                                  *
001400*                                                                *
001500*   OIS-QUOTE-FILE     COTIZACIONES OIS (CURVA DE DESCUENTO)     *
001600*   FWD-QUOTE-FILE     COTIZACIONES FORWARD (CURVA PROYECCION)   *
001700*   SWAP-TRADE-FILE    OPERACIONES A VALORAR                     *
001800*   CURVE-LISTING-FILE   REPORTE DE NODOS DE AMBAS CURVAS        *
001900*   CASHFLOW-DETAIL-FILE REPORTE DE FLUJOS POR OPERACION         *
002000*   TRADE-SUMMARY-FILE   REPORTE DE RESUMEN Y RIESGO POR TRADE   *
002100*                                                                *
002200******************************************************************
002300*        L O G    D E   M O D I F I C A C I O N E S              *
002400******************************************************************
002500*  FECHA       PROGRAMADOR   TICKET     DESCRIPCION              *
002600*  ---------   -----------   --------   ------------------------ *
002700*  1991-04-15  T.ASHWORTH    SWR-0004   VERSION INICIAL          *
002800*  1991-06-19  T.ASHWORTH    SWR-0005   CURVA DE PROYECCION      *
002900*                                       (PATA FLOTANTE)          *
003000*  1994-06-15  T.ASHWORTH    SWR-0022   STRESS-SHIFT POR TRADE   *
003100*  1996-07-09  P.DELACROIX   SWR-0044   ORDENA FLUJOS POR FECHA  *
003200*                                       DE PAGO ANTES DE LISTAR *
003300*  1999-01-18  R.OKONKWO     SWR-0099   AJUSTE CENTURY (Y2K)     *
003400*  2002-05-30  K.OYELARAN    SWR-0126   KEY-RATE DV01 (4 NODOS)  *
003500*  2004-08-02  K.OYELARAN    SWR-0140   TOTALES DE CONTROL AL    *
003600*                                       FIN DEL PROCESO          *
003700*  2009-03-11  M.FAIRWEATHER SWR-0179   REESCRITURA COMPLETA --  *
003800*                                       INTEGRACION SWPB010/020/*
003900*                                       030 (ANTES MONOLITICO)   *
004000*  2011-09-14  K.OYELARAN    SWR-0188   EMPACA (COMP-3) LOS      *
004100*                                       ACUMULADORES DE NPV/PV01*
004200*                                       Y SEPARA CONTADORES A   *
004300*                                       NIVEL 77                *
004400******************************************************************
004500 IDENTIFICATION DIVISION.
004600*
004700 PROGRAM-ID.   SWPB000.
004800 AUTHOR.       T.ASHWORTH.
004900 INSTALLATION. FACTORIA - SWR.
005000 DATE-WRITTEN. 15/04/1991.
005100 DATE-COMPILED.
005200 SECURITY.     NINGUNA CLASIFICACION ESPECIAL.
005300******************************************************************
005400*                                                                *
005500*        E N V I R O N M E N T         D I V I S I O N           *
005600*                                                                *
005700******************************************************************
005800 ENVIRONMENT DIVISION.
005900*
006000 CONFIGURATION SECTION.
006100*
006200 SPECIAL-NAMES.
006300     C01 IS TOP-OF-FORM
006400     CLASS NUMERICA IS '0' THRU '9'
006500     UPSI-0 IS SW-RUN-SWITCH.
006600*
006700 INPUT-OUTPUT SECTION.
006800*
006900 FILE-CONTROL.
007000*
007100     SELECT OIS-QUOTE-FILE      ASSIGN TO OISRATES
007200                                 ORGANIZATION LINE SEQUENTIAL
007300                                 FILE STATUS IS WS-FS-OIS.
007400*
007500     SELECT FWD-QUOTE-FILE      ASSIGN TO FWDRATES
007600                                 ORGANIZATION LINE SEQUENTIAL
007700                                 FILE STATUS IS WS-FS-FWD.
007800*
007900     SELECT SWAP-TRADE-FILE     ASSIGN TO SWAPTRDS
008000                                 ORGANIZATION IS SEQUENTIAL
008100                                 FILE STATUS IS WS-FS-TRD.
008200*
008300     SELECT CURVE-LISTING-FILE  ASSIGN TO CURVLIST
008400                                 ORGANIZATION LINE SEQUENTIAL
008500                                 FILE STATUS IS WS-FS-CVL.
008600*
008700     SELECT CASHFLOW-DETAIL-FILE ASSIGN TO CSHFDET
008800                                 ORGANIZATION LINE SEQUENTIAL
008900                                 FILE STATUS IS WS-FS-CFD.
009000*
009100     SELECT TRADE-SUMMARY-FILE  ASSIGN TO TRDSUMRY
009200                                 ORGANIZATION LINE SEQUENTIAL
009300                                 FILE STATUS IS WS-FS-TSM.
009400******************************************************************
009500*                                                                *
009600*                D A T A            D I V I S I O N              *
009700*                                                                *
009800******************************************************************
009900 DATA DIVISION.
010000******************************************************************
010100*                     F I L E   S E C T I O N                    *
010200******************************************************************
010300 FILE SECTION.
010400*
010500 FD  OIS-QUOTE-FILE
010600     LABEL RECORDS ARE STANDARD
010700     RECORDING MODE IS F.
010800     COPY SWPQT01 REPLACING ==SWPQT== BY ==FDOQ==.
010900*
011000 FD  FWD-QUOTE-FILE
011100     LABEL RECORDS ARE STANDARD
011200     RECORDING MODE IS F.
011300     COPY SWPQT01 REPLACING ==SWPQT== BY ==FDFQ==.
011400*
011500 FD  SWAP-TRADE-FILE
011600     LABEL RECORDS ARE STANDARD
011700     RECORDING MODE IS F.
011800     COPY SWPTR01.
011900*
012000 FD  CURVE-LISTING-FILE
012100     LABEL RECORDS ARE STANDARD
012200     RECORDING MODE IS F.
012300 01  CV-PRINT-LINE.
012400     05  CV-PRINT-LINE-DATA          PIC X(074).
012500     05  FILLER                      PIC X(006).
012600*
012700 FD  CASHFLOW-DETAIL-FILE
012800     LABEL RECORDS ARE STANDARD
012900     RECORDING MODE IS F.
013000 01  CF-PRINT-LINE.
013100     05  CF-PRINT-LINE-DATA          PIC X(126).
013200     05  FILLER                      PIC X(006).
013300*
013400 FD  TRADE-SUMMARY-FILE
013500     LABEL RECORDS ARE STANDARD
013600     RECORDING MODE IS F.
013700 01  TS-PRINT-LINE.
013800     05  TS-PRINT-LINE-DATA          PIC X(126).
013900     05  FILLER                      PIC X(006).
014000******************************************************************
014100*         W O R K I N G   S T O R A G E   S E C T I O N          *
014200******************************************************************
014300 WORKING-STORAGE SECTION.
014400******************************************************************
014500*                  AREA DE VARIABLES AUXILIARES                  *
014600******************************************************************
014700*             CONTADORES INDEPENDIENTES DE CORRIDA                *
014800******************************************************************
014900 77  WS-J                            PIC S9(04) COMP VALUE ZEROS.
015000 77  CN-TRADES-PROCESADOS            PIC S9(07) COMP VALUE ZEROS.
015100******************************************************************
015200 01  WS-VARIABLES-AUXILIARES.
015300     05  WS-PROGRAMA                 PIC X(08) VALUE 'SWPB000'.
015400     05  WS-FS-OIS                   PIC X(02) VALUE '00'.
015500     05  WS-FS-FWD                   PIC X(02) VALUE '00'.
015600     05  WS-FS-TRD                   PIC X(02) VALUE '00'.
015700     05  WS-FS-CVL                   PIC X(02) VALUE '00'.
015800     05  WS-FS-CFD                   PIC X(02) VALUE '00'.
015900     05  WS-FS-TSM                   PIC X(02) VALUE '00'.
016000     05  WS-I                        PIC S9(04) COMP VALUE ZEROS.
016100     05  WS-KR-IDX                   PIC S9(04) COMP VALUE ZEROS.
016200     05  FILLER                      PIC X(10) VALUE SPACES.
016300******************************************************************
016400*           SWITCH DE CONTROL DEL ORDENAMIENTO DE FLUJOS         *
016500******************************************************************
016600 01  WS-HUBO-CAMBIO              PIC X(01) VALUE 'N'.
016700     88  HUBO-CAMBIO                       VALUE 'S'.
016800     88  NO-HUBO-CAMBIO                    VALUE 'N'.
016900******************************************************************
017000*       AREA DE ACUMULADORES DE NPV/PV01 (EMPACADOS)             *
017100******************************************************************
017200 01  WS-NPV-ACUMULADORES.
017300     05  WS-BASE-NPV                 PIC S9(11)V9(02) COMP-3
017400                                                      VALUE ZEROS.
017500     05  WS-BUMPED-NPV               PIC S9(11)V9(02) COMP-3
017600                                                      VALUE ZEROS.
017700     05  WS-STRESSED-NPV             PIC S9(11)V9(02) COMP-3
017800                                                      VALUE ZEROS.
017900     05  WS-STRESSED-BUMP-NPV        PIC S9(11)V9(02) COMP-3
018000                                                      VALUE ZEROS.
018100     05  WS-KEYRATE-NPV              PIC S9(11)V9(02) COMP-3
018200                                                      VALUE ZEROS.
018300     05  WS-PV01                     PIC S9(09)V9(04) COMP-3
018400                                                      VALUE ZEROS.
018500     05  WS-STRESSED-PV01            PIC S9(09)V9(04) COMP-3
018600                                                      VALUE ZEROS.
018700     05  FILLER                      PIC X(10) VALUE SPACES.
018800 01  WS-NPV-EDIT-VIEW REDEFINES WS-NPV-ACUMULADORES.
018900     05  WS-BASE-NPV-ALPHA           PIC X(07).
019000     05  WS-BUMPED-NPV-ALPHA         PIC X(07).
019100     05  WS-STRESSED-NPV-ALPHA       PIC X(07).
019200     05  WS-STRESSED-BUMP-NPV-ALPHA  PIC X(07).
019300     05  WS-KEYRATE-NPV-ALPHA        PIC X(07).
019400     05  WS-PV01-ALPHA               PIC X(07).
019500     05  WS-STRESSED-PV01-ALPHA      PIC X(07).
019600     05  FILLER                      PIC X(10).
019700******************************************************************
019800*                  AREA DE EDICION DE REPORTES                   *
019900******************************************************************
020000 01  WS-AREA-EDICION.
020100     05  WS-NOTIONAL-EDIT            PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.
020200     05  WS-RATE-PCT-EDIT            PIC ZZ9.9999.
020300     05  WS-ZERO-PCT-EDIT            PIC ZZ9.999999.
020400     05  WS-DF-EDIT                  PIC 9.99999999.
020500     05  WS-MONEY-EDIT               PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99-.
020600     05  WS-RISK-EDIT                PIC Z,ZZZ,ZZ9.9999-.
020700     05  WS-TENOR-EDIT               PIC ZZ9.0.
020800     05  WS-CV-TENOR-EDIT            PIC ZZZ9.9999.
020900     05  WS-COUNT-EDIT                PIC ZZZZZZ9.
021000     05  WS-SWAP-TYPE                PIC X(15).
021100     05  FILLER                      PIC X(10) VALUE SPACES.
021200******************************************************************
021300*                        AREA DE CONTANTES                       *
021400******************************************************************
021500 01  CT-CONTANTES.
021600     05  CT-PROGRAMA                 PIC X(08)   VALUE 'SWPB000'.
021700     05  FILLER                      PIC X(10) VALUE SPACES.
021800 01  CT-CONTANTES-R REDEFINES CT-CONTANTES.
021900     05  CT-CONTANTES-ALPHA          PIC X(18).
022000******************************************************************
022100*                    AREA DE SWITCHES DE FIN-DE-ARCHIVO          *
022200******************************************************************
022300 01  SW-SWITCHES.
022400     05  SW-FIN-TRADES               PIC X(01) VALUE 'N'.
022500         88  FIN-TRADES                        VALUE 'S'.
022600         88  NO-FIN-TRADES                     VALUE 'N'.
022700     05  SW-PROCESO-INVALIDO         PIC X(01) VALUE 'N'.
022800         88  PROCESO-INVALIDO                  VALUE 'S'.
022900         88  PROCESO-VALIDO                     VALUE 'N'.
023000     05  FILLER                      PIC X(10) VALUE SPACES.
023100******************************************************************
023200*                  AREA DE TOTALES DE CONTROL (EMPACADOS)         *
023300******************************************************************
023400 01  CN-CONTADORES.
023500     05  AC-TOTAL-NOTIONAL           PIC S9(13)V9(02) COMP-3
023600                                                      VALUE ZEROS.
023700     05  AC-TOTAL-NPV                PIC S9(13)V9(02) COMP-3
023800                                                      VALUE ZEROS.
023900     05  AC-TOTAL-PV01               PIC S9(11)V9(04) COMP-3
024000                                                      VALUE ZEROS.
024100     05  FILLER                      PIC X(10) VALUE SPACES.
024200 01  CN-CONTADORES-ALPHA REDEFINES CN-CONTADORES.
024300     05  AC-TOTAL-NOTIONAL-ALPHA     PIC X(08).
024400     05  AC-TOTAL-NPV-ALPHA          PIC X(08).
024500     05  AC-TOTAL-PV01-ALPHA         PIC X(08).
024600     05  FILLER                      PIC X(10).
024700******************************************************************
024800*        TABLAS DE COTIZACIONES EN MEMORIA (OIS Y FORWARD)       *
024900******************************************************************
025000     COPY SWPQA01 REPLACING ==SWPQA== BY ==WSOQ==.
025100     COPY SWPQA01 REPLACING ==SWPQA== BY ==WSFQ==.
025200******************************************************************
025300*        CURVAS BASE (CONSTRUIDAS UNA VEZ POR CORRIDA) Y         *
025400*        CURVAS DE TRABAJO (RECALCULADAS POR CADA REPRECIO)      *
025500******************************************************************
025600     COPY SWPCV01 REPLACING ==SWPCV== BY ==WSDC==.
025700     COPY SWPCV01 REPLACING ==SWPCV== BY ==WSPC==.
025800     COPY SWPCV01 REPLACING ==SWPCV== BY ==WSDW==.
025900     COPY SWPCV01 REPLACING ==SWPCV== BY ==WSPW==.
026000******************************************************************
026100*        RENGLON DE INTERCAMBIO PARA EL ORDENAMIENTO DE LA       *
026200*        TABLA DE FLUJOS (SWPCF-CF-TABLE) POR FECHA DE PAGO      *
026300******************************************************************
026400 01  WS-CF-ROW-TEMP.
026500     05  WS-CFT-TRADE-ID             PIC X(10).
026600     05  WS-CFT-LEG                  PIC X(08).
026700     05  WS-CFT-PERIOD-START         PIC 9(08).
026800     05  WS-CFT-PERIOD-END           PIC 9(08).
026900     05  WS-CFT-ACCRUAL-FACTOR       PIC S9(01)V9(08).
027000     05  WS-CFT-COUPON-RATE          PIC S9(01)V9(08).
027100     05  WS-CFT-FORWARD-RATE         PIC S9(01)V9(08).
027200     05  WS-CFT-CASHFLOW             PIC S9(11)V9(02).
027300     05  WS-CFT-DISCOUNT-FACTOR      PIC S9(01)V9(08).
027400     05  WS-CFT-PRESENT-VALUE        PIC S9(11)V9(02).
027500     05  WS-CFT-TIME-TO-PAY          PIC S9(03)V9(06).
027600     05  FILLER                      PIC X(10) VALUE SPACES.
027700******************************************************************
027800*        COMMAREAS DE LLAMADA A LOS SUBPROGRAMAS (WORKING)       *
027900******************************************************************
028000     COPY SWPCB01.
028100     COPY SWPPB01.
028200     COPY SWPCF01.
028300     COPY SWPSM01.
028400******************************************************************
028500*                COPYS DE CONSTANTES COMPARTIDAS                 *
028600******************************************************************
028700     COPY SWPWK01.
028800******************************************************************
028900*                                                                *
029000*           P R O C E D U R E      D I V I S I O N               *
029100*                                                                *
029200******************************************************************
029300 PROCEDURE DIVISION.
029400*
029500 MAINLINE.
029600*
029700     PERFORM 1000-INICIO
029800        THRU 1000-INICIO-EXIT
029900*
030000     PERFORM 2000-BUILD-CURVES
030100        THRU 2000-BUILD-CURVES-EXIT
030200*
030300     IF  PROCESO-INVALIDO
030400         DISPLAY 'SWPB000 - CORRIDA ABORTADA, DATOS DE MERCADO '
030500                 'INVALIDOS'
030600         GO TO 9000-FIN
030700     END-IF
030800*
030900     PERFORM 3000-PROCESA-TRADES
031000        THRU 3000-PROCESA-TRADES-EXIT
031100*
031200     PERFORM 8000-ESCRIBE-TOTALES
031300        THRU 8000-ESCRIBE-TOTALES-EXIT
031400*
031500     GO TO 9000-FIN
031600     .
031700 9000-FIN.
031800     PERFORM 9900-CIERRE
031900        THRU 9900-CIERRE-EXIT
032000     GOBACK
032100     .
032200******************************************************************
032300*                         1000-INICIO                            *
032400******************************************************************
032500 1000-INICIO.
032600*
032700     OPEN INPUT  OIS-QUOTE-FILE
032800                 FWD-QUOTE-FILE
032900                 SWAP-TRADE-FILE
033000     OPEN OUTPUT CURVE-LISTING-FILE
033100                 CASHFLOW-DETAIL-FILE
033200                 TRADE-SUMMARY-FILE
033300*
033400     SET PROCESO-VALIDO              TO TRUE
033500     SET NO-FIN-TRADES                TO TRUE
033600     MOVE ZEROS                      TO CN-TRADES-PROCESADOS
033700                                         AC-TOTAL-NOTIONAL
033800                                         AC-TOTAL-NPV
033900                                         AC-TOTAL-PV01
034000*
034100     .
034200 1000-INICIO-EXIT.
034300     EXIT.
034400******************************************************************
034500*                    2000-BUILD-CURVES                           *
034600*  ARMA LA CURVA DE DESCUENTO (COTIZACIONES OIS) Y LA CURVA DE   *
034700*  PROYECCION (COTIZACIONES FORWARD), Y LISTA AMBAS EN EL        *
034800*  REPORTE CURVE-LISTING.                                        *
034900******************************************************************
035000 2000-BUILD-CURVES.
035100*
035200     PERFORM 2100-LEE-COTIZACIONES-OIS
035300        THRU 2100-LEE-COTIZACIONES-OIS-EXIT
035400*
035500     MOVE WK-CT-FN-VALIDATE           TO SWPCB-FUNCTION-CODE
035600     CALL 'SWPB010' USING SWPCB-CURVES-COMMAREA
035700                           WSOQ-QUOTE-ARRAY
035800                           WSDC-CURVE-AREA
035900     IF  NOT SWPCB-RC-OK
036000         DISPLAY 'SWPB000 - COTIZACIONES OIS INVALIDAS: '
036100                  WK-RC-MESSAGE
036200         SET PROCESO-INVALIDO          TO TRUE
036300         GO TO 2000-BUILD-CURVES-EXIT
036400     END-IF
036500*
036600     MOVE 'DISCOUNT  '                TO WSDC-CURVE-NAME
036700     MOVE 'BASE    '                   TO WSDC-CURVE-VARIANT
036800     MOVE WK-CT-FN-BUILD               TO SWPCB-FUNCTION-CODE
036900     CALL 'SWPB010' USING SWPCB-CURVES-COMMAREA
037000                           WSOQ-QUOTE-ARRAY
037100                           WSDC-CURVE-AREA
037200     IF  NOT SWPCB-RC-OK
037300         DISPLAY 'SWPB000 - ERROR AL BOOTSTRAPEAR LA CURVA DE '
037400                 'DESCUENTO: ' WK-RC-MESSAGE
037500         SET PROCESO-INVALIDO          TO TRUE
037600         GO TO 2000-BUILD-CURVES-EXIT
037700     END-IF
037800*
037900     MOVE WSDC-CURVE-AREA              TO WSDW-CURVE-AREA
038000     PERFORM 2600-LISTA-CURVA
038100        THRU 2600-LISTA-CURVA-EXIT
038200*
038300     PERFORM 2200-LEE-COTIZACIONES-FWD
038400        THRU 2200-LEE-COTIZACIONES-FWD-EXIT
038500*
038600     MOVE WK-CT-FN-VALIDATE           TO SWPCB-FUNCTION-CODE
038700     CALL 'SWPB010' USING SWPCB-CURVES-COMMAREA
038800                           WSFQ-QUOTE-ARRAY
038900                           WSPC-CURVE-AREA
039000     IF  NOT SWPCB-RC-OK
039100         DISPLAY 'SWPB000 - COTIZACIONES FORWARD INVALIDAS: '
039200                  WK-RC-MESSAGE
039300         SET PROCESO-INVALIDO          TO TRUE
039400         GO TO 2000-BUILD-CURVES-EXIT
039500     END-IF
039600*
039700     MOVE 'PROJECTN  '                TO WSPC-CURVE-NAME
039800     MOVE 'BASE    '                   TO WSPC-CURVE-VARIANT
039900     MOVE WK-CT-FN-BUILD               TO SWPCB-FUNCTION-CODE
040000     CALL 'SWPB010' USING SWPCB-CURVES-COMMAREA
040100                           WSFQ-QUOTE-ARRAY
040200                           WSPC-CURVE-AREA
040300     IF  NOT SWPCB-RC-OK
040400         DISPLAY 'SWPB000 - ERROR AL BOOTSTRAPEAR LA CURVA DE '
040500                 'PROYECCION: ' WK-RC-MESSAGE
040600         SET PROCESO-INVALIDO          TO TRUE
040700         GO TO 2000-BUILD-CURVES-EXIT
040800     END-IF
040900*
041000     MOVE WSPC-CURVE-AREA              TO WSDW-CURVE-AREA
041100     PERFORM 2600-LISTA-CURVA
041200        THRU 2600-LISTA-CURVA-EXIT
041300*
041400     .
041500 2000-BUILD-CURVES-EXIT.
041600     EXIT.
041700******************************************************************
041800*              2100-LEE-COTIZACIONES-OIS                         *
041900*  CARGA EN WSOQ-QUOTE-ARRAY LAS COTIZACIONES OIS, EN EL ORDEN   *
042000*  ASCENDENTE DE TENOR EN QUE SE ENCUENTRAN EN EL ARCHIVO.       *
042100******************************************************************
042200 2100-LEE-COTIZACIONES-OIS.
042300*
042400     MOVE ZEROS                      TO WSOQ-QUOTE-COUNT
042500*
042600     PERFORM 2150-LEE-UN-REGISTRO-OIS THRU
042700             2150-LEE-UN-REGISTRO-OIS-EXIT
042800         UNTIL WS-FS-OIS = '10'
042900*
043000     .
043100 2100-LEE-COTIZACIONES-OIS-EXIT.
043200     EXIT.
043300******************************************************************
043400*              2150-LEE-UN-REGISTRO-OIS                          *
043500*  LEE UN REGISTRO DEL ARCHIVO DE COTIZACIONES OIS Y LO CARGA EN *
043600*  LA PROXIMA POSICION DISPONIBLE DEL ARREGLO WSOQ-QUOTE-TABLE.  *
043700******************************************************************
043800 2150-LEE-UN-REGISTRO-OIS.
043900*
044000     READ OIS-QUOTE-FILE
044100         AT END
044200             MOVE '10'            TO WS-FS-OIS
044300         NOT AT END
044400             ADD 1                TO WSOQ-QUOTE-COUNT
044500             MOVE FDOQ-INSTRUMENT-TYPE TO
044600                  WSOQ-INSTRUMENT-TYPE(WSOQ-QUOTE-COUNT)
044700             MOVE FDOQ-TENOR-YEARS TO
044800                  WSOQ-TENOR-YEARS(WSOQ-QUOTE-COUNT)
044900             MOVE FDOQ-PAR-RATE    TO
045000                  WSOQ-PAR-RATE(WSOQ-QUOTE-COUNT)
045100     END-READ
045200*
045300     .
045400 2150-LEE-UN-REGISTRO-OIS-EXIT.
045500     EXIT.
045600******************************************************************
045700*              2200-LEE-COTIZACIONES-FWD                         *
045800*  IDEM 2100, PARA EL ARCHIVO DE COTIZACIONES FORWARD.           *
045900******************************************************************
046000 2200-LEE-COTIZACIONES-FWD.
046100*
046200     MOVE ZEROS                      TO WSFQ-QUOTE-COUNT
046300*
046400     PERFORM 2250-LEE-UN-REGISTRO-FWD THRU
046500             2250-LEE-UN-REGISTRO-FWD-EXIT
046600         UNTIL WS-FS-FWD = '10'
046700*
046800     .
046900 2200-LEE-COTIZACIONES-FWD-EXIT.
047000     EXIT.
047100******************************************************************
047200*              2250-LEE-UN-REGISTRO-FWD                          *
047300*  IDEM 2150, PARA EL ARCHIVO DE COTIZACIONES FORWARD.           *
047400******************************************************************
047500 2250-LEE-UN-REGISTRO-FWD.
047600*
047700     READ FWD-QUOTE-FILE
047800         AT END
047900             MOVE '10'            TO WS-FS-FWD
048000         NOT AT END
048100             ADD 1                TO WSFQ-QUOTE-COUNT
048200             MOVE FDFQ-INSTRUMENT-TYPE TO
048300                  WSFQ-INSTRUMENT-TYPE(WSFQ-QUOTE-COUNT)
048400             MOVE FDFQ-TENOR-YEARS TO
048500                  WSFQ-TENOR-YEARS(WSFQ-QUOTE-COUNT)
048600             MOVE FDFQ-PAR-RATE    TO
048700                  WSFQ-PAR-RATE(WSFQ-QUOTE-COUNT)
048800     END-READ
048900*
049000     .
049100 2250-LEE-UN-REGISTRO-FWD-EXIT.
049200     EXIT.
049300******************************************************************
049400*                   2600-LISTA-CURVA                             *
049500*  EMITE AL REPORTE CURVE-LISTING UN BLOQUE CON LOS NODOS DE LA  *
049600*  CURVA RECIEN CONSTRUIDA (WSDC- O WSPC-CURVE-AREA, SEGUN CUAL  *
049700*  HAYA SIDO EL ULTIMO BUILD EJECUTADO).  USA WSDW-CURVE-AREA   *
049800*  COMO AREA COMUN DE IMPRESION.                                 *
049900******************************************************************
050000 2600-LISTA-CURVA.
050100*
050200*        ENTRA : WSDW-CURVE-AREA YA CARGADA POR EL LLAMADOR
050300*        CON LA CURVA (DISCOUNT O PROJECTN) A LISTAR
050400*
050500     MOVE SPACES                      TO CV-PRINT-LINE
050600     STRING 'CURVE NAME' DELIMITED BY SIZE
050700            '    TENOR' DELIMITED BY SIZE
050800            '  ZERO RATE %' DELIMITED BY SIZE
050900            '  DISCOUNT FACTOR' DELIMITED BY SIZE
051000            INTO CV-PRINT-LINE
051100     WRITE CV-PRINT-LINE
051200*
051300     PERFORM 2650-LISTA-UN-NODO THRU 2650-LISTA-UN-NODO-EXIT
051400         VARYING WS-I FROM 1 BY 1
051500         UNTIL WS-I > WSDW-NODE-COUNT
051600*
051700     MOVE SPACES                      TO CV-PRINT-LINE
051800     WRITE CV-PRINT-LINE
051900*
052000     .
052100 2600-LISTA-CURVA-EXIT.
052200     EXIT.
052300******************************************************************
052400*                   2650-LISTA-UN-NODO                           *
052500*  IMPRIME UN RENGLON DEL REPORTE CURVE-LISTING PARA EL NODO      *
052600*  WS-I DE LA CURVA CARGADA EN WSDW-CURVE-AREA.                   *
052700******************************************************************
052800 2650-LISTA-UN-NODO.
052900*
053000     MOVE WSDW-TENOR-YEARS(WS-I)   TO WS-CV-TENOR-EDIT
053100     COMPUTE WS-ZERO-PCT-EDIT ROUNDED =
053200         WSDW-ZERO-RATE(WS-I) * 100
053300     MOVE WSDW-DISCOUNT-FACTOR(WS-I) TO WS-DF-EDIT
053400*
053500     MOVE SPACES                   TO CV-PRINT-LINE
053600     STRING WSDW-CURVE-NAME DELIMITED BY SIZE
053700            '  ' DELIMITED BY SIZE
053800            WS-CV-TENOR-EDIT DELIMITED BY SIZE
053900            '      ' DELIMITED BY SIZE
054000            WS-ZERO-PCT-EDIT DELIMITED BY SIZE
054100            '        ' DELIMITED BY SIZE
054200            WS-DF-EDIT DELIMITED BY SIZE
054300            INTO CV-PRINT-LINE
054400     WRITE CV-PRINT-LINE
054500*
054600     .
054700 2650-LISTA-UN-NODO-EXIT.
054800     EXIT.
054900******************************************************************
055000*                   3000-PROCESA-TRADES                          *
055100*  CICLO PRINCIPAL DE VALORACION : LEE CADA TRADE, LO COTIZA     *
055200*  (BASE + RIESGO) Y EMITE SUS REPORTES.                         *
055300******************************************************************
055400 3000-PROCESA-TRADES.
055500*
055600     PERFORM 3050-LEE-PRIMER-TRADE
055700        THRU 3050-LEE-PRIMER-TRADE-EXIT
055800*
055900     PERFORM 3100-COTIZA-UN-TRADE
056000        THRU 3100-COTIZA-UN-TRADE-EXIT
056100         UNTIL FIN-TRADES
056200*
056300     .
056400 3000-PROCESA-TRADES-EXIT.
056500     EXIT.
056600******************************************************************
056700*                3050-LEE-PRIMER-TRADE                           *
056800******************************************************************
056900 3050-LEE-PRIMER-TRADE.
057000*
057100     READ SWAP-TRADE-FILE
057200         AT END
057300             SET FIN-TRADES           TO TRUE
057400     END-READ
057500*
057600     .
057700 3050-LEE-PRIMER-TRADE-EXIT.
057800     EXIT.
057900******************************************************************
058000*                3100-COTIZA-UN-TRADE                            *
058100*  PRECIO BASE, SORT Y REPORTE DE FLUJOS, RIESGO (PV01/STRESS/   *
058200*  KEY-RATE) Y REPORTE DE RESUMEN DEL TRADE EN CURSO.            *
058300******************************************************************
058400 3100-COTIZA-UN-TRADE.
058500*
058600     PERFORM 3200-PRECIO-BASE
058700        THRU 3200-PRECIO-BASE-EXIT
058800*
058900     PERFORM 3300-ORDENA-FLUJOS
059000        THRU 3300-ORDENA-FLUJOS-EXIT
059100*
059200     PERFORM 3400-REPORTE-FLUJOS
059300        THRU 3400-REPORTE-FLUJOS-EXIT
059400*
059500     PERFORM 3500-RIESGO-PV01
059600        THRU 3500-RIESGO-PV01-EXIT
059700*
059800     PERFORM 3600-RIESGO-STRESS
059900        THRU 3600-RIESGO-STRESS-EXIT
060000*
060100     PERFORM 3700-RIESGO-KEY-RATE
060200        THRU 3700-RIESGO-KEY-RATE-EXIT
060300*
060400     PERFORM 3800-REPORTE-RESUMEN
060500        THRU 3800-REPORTE-RESUMEN-EXIT
060600*
060700     ADD 1                            TO CN-TRADES-PROCESADOS
060800     ADD SWPTR-NOTIONAL               TO AC-TOTAL-NOTIONAL
060900     ADD WS-BASE-NPV                  TO AC-TOTAL-NPV
061000     ADD WS-PV01                      TO AC-TOTAL-PV01
061100*
061200     READ SWAP-TRADE-FILE
061300         AT END
061400             SET FIN-TRADES           TO TRUE
061500     END-READ
061600*
061700     .
061800 3100-COTIZA-UN-TRADE-EXIT.
061900     EXIT.
062000******************************************************************
062100*                   3200-PRECIO-BASE                             *
062200*  VALORA EL TRADE SOBRE LAS CURVAS BASE, CON DETALLE DE FLUJOS. *
062300******************************************************************
062400 3200-PRECIO-BASE.
062500*
062600     MOVE WK-CT-FN-PRICE               TO SWPPB-FUNCTION-CODE
062700     MOVE SWPTR-VALUATION-DATE         TO SWPPB-VALUATION-DATE
062800     SET SWPPB-WRITE-DETAIL            TO TRUE
062900*
063000     CALL 'SWPB030' USING SWPPB-PRICING-COMMAREA
063100                           SWPTR-TRADE-RECORD
063200                           WSDC-CURVE-AREA
063300                           WSPC-CURVE-AREA
063400                           SWPCF-CASHFLOW-AREA
063500*
063600     MOVE SWPPB-NPV                    TO WS-BASE-NPV
063700*
063800     .
063900 3200-PRECIO-BASE-EXIT.
064000     EXIT.
064100******************************************************************
064200*                  3300-ORDENA-FLUJOS                            *
064300*  ORDENAMIENTO POR BURBUJA DE SWPCF-CF-TABLE POR FECHA DE PAGO  *
064400*  (PERIOD-END) ASCENDENTE; A IGUALDAD DE FECHA, 'FIXED' ANTES   *
064500*  QUE 'FLOATING' POR SIMPLE ORDEN ALFABETICO DE SWPCF-LEG -- NO *
064600*  HAY VERBO SORT DISPONIBLE EN ESTE CORTE DE TRABAJO.           *
064700******************************************************************
064800 3300-ORDENA-FLUJOS.
064900*
065000     IF  SWPCF-CF-COUNT < 2
065100         GO TO 3300-ORDENA-FLUJOS-EXIT
065200     END-IF
065300*
065400     SET HUBO-CAMBIO                  TO TRUE
065500     PERFORM 3320-PASADA-DE-BURBUJA THRU
065600             3320-PASADA-DE-BURBUJA-EXIT
065700         UNTIL NO-HUBO-CAMBIO
065800*
065900     .
066000 3300-ORDENA-FLUJOS-EXIT.
066100     EXIT.
066200******************************************************************
066300*                3320-PASADA-DE-BURBUJA                          *
066400*  UNA PASADA COMPLETA DEL ORDENAMIENTO DE BURBUJA SOBRE LA       *
066500*  TABLA SWPCF-CF-TABLE.                                          *
066600******************************************************************
066700 3320-PASADA-DE-BURBUJA.
066800*
066900     SET NO-HUBO-CAMBIO            TO TRUE
067000*
067100     PERFORM 3330-COMPARA-E-INTERCAMBIA THRU
067200             3330-COMPARA-E-INTERCAMBIA-EXIT
067300         VARYING WS-I FROM 1 BY 1
067400         UNTIL WS-I > SWPCF-CF-COUNT - 1
067500*
067600     .
067700 3320-PASADA-DE-BURBUJA-EXIT.
067800     EXIT.
067900******************************************************************
068000*             3330-COMPARA-E-INTERCAMBIA                         *
068100*  COMPARA LOS RENGLONES WS-I Y WS-I+1 DE LA TABLA DE FLUJOS Y    *
068200*  LOS INTERCAMBIA SI ESTAN FUERA DE ORDEN (PERIOD-END ASC., Y    *
068300*  A IGUALDAD DE FECHA, FIXED ANTES QUE FLOATING).                *
068400******************************************************************
068500 3330-COMPARA-E-INTERCAMBIA.
068600*
068700     IF  SWPCF-PERIOD-END(WS-I) > SWPCF-PERIOD-END(WS-I+1)
068800         OR (SWPCF-PERIOD-END(WS-I) =
068900             SWPCF-PERIOD-END(WS-I + 1) AND
069000             SWPCF-LEG(WS-I) > SWPCF-LEG(WS-I + 1))
069100*
069200         MOVE SWPCF-CF-TABLE(WS-I)   TO WS-CF-ROW-TEMP
069300         MOVE SWPCF-CF-TABLE(WS-I+1) TO
069400                                    SWPCF-CF-TABLE(WS-I)
069500         MOVE WS-CF-ROW-TEMP         TO
069600                                    SWPCF-CF-TABLE(WS-I+1)
069700         SET HUBO-CAMBIO             TO TRUE
069800     END-IF
069900*
070000     .
070100 3330-COMPARA-E-INTERCAMBIA-EXIT.
070200     EXIT.
070300******************************************************************
070400*                 3400-REPORTE-FLUJOS                            *
070500*  EMITE EL REPORTE DE DETALLE DE FLUJOS PARA EL TRADE EN CURSO. *
070600******************************************************************
070700 3400-REPORTE-FLUJOS.
070800*
070900     MOVE SPACES                       TO CF-PRINT-LINE
071000     STRING 'CASHFLOW DETAIL -- TRADE ' DELIMITED BY SIZE
071100            SWPTR-TRADE-ID              DELIMITED BY SIZE
071200            INTO CF-PRINT-LINE
071300     WRITE CF-PRINT-LINE
071400*
071500     MOVE SPACES                       TO CF-PRINT-LINE
071600     STRING 'LEG     ' DELIMITED BY SIZE
071700            ' PERIOD START' DELIMITED BY SIZE
071800            '  PERIOD END' DELIMITED BY SIZE
071900            '  ACCRUAL' DELIMITED BY SIZE
072000            '  COUPON %' DELIMITED BY SIZE
072100            ' FORWARD %' DELIMITED BY SIZE
072200            '     CASHFLOW' DELIMITED BY SIZE
072300            '         DF' DELIMITED BY SIZE
072400            '  PRESENT VALUE' DELIMITED BY SIZE
072500            INTO CF-PRINT-LINE
072600     WRITE CF-PRINT-LINE
072700*
072800     PERFORM 3420-IMPRIME-UN-FLUJO THRU 3420-IMPRIME-UN-FLUJO-EXIT
072900         VARYING WS-I FROM 1 BY 1
073000         UNTIL WS-I > SWPCF-CF-COUNT
073100*
073200     MOVE SWPPB-FIXED-LEG-PV           TO WS-MONEY-EDIT
073300     MOVE SPACES                       TO CF-PRINT-LINE
073400     STRING 'FIXED LEG PV    ' DELIMITED BY SIZE
073500            WS-MONEY-EDIT       DELIMITED BY SIZE
073600            INTO CF-PRINT-LINE
073700     WRITE CF-PRINT-LINE
073800*
073900     MOVE SWPPB-FLOAT-LEG-PV           TO WS-MONEY-EDIT
074000     MOVE SPACES                       TO CF-PRINT-LINE
074100     STRING 'FLOATING LEG PV ' DELIMITED BY SIZE
074200            WS-MONEY-EDIT       DELIMITED BY SIZE
074300            INTO CF-PRINT-LINE
074400     WRITE CF-PRINT-LINE
074500*
074600     MOVE WS-BASE-NPV                  TO WS-MONEY-EDIT
074700     MOVE SPACES                       TO CF-PRINT-LINE
074800     STRING 'TRADE NPV       ' DELIMITED BY SIZE
074900            WS-MONEY-EDIT       DELIMITED BY SIZE
075000            INTO CF-PRINT-LINE
075100     WRITE CF-PRINT-LINE
075200*
075300     MOVE SPACES                       TO CF-PRINT-LINE
075400     WRITE CF-PRINT-LINE
075500*
075600     .
075700 3400-REPORTE-FLUJOS-EXIT.
075800     EXIT.
075900******************************************************************
076000*                3420-IMPRIME-UN-FLUJO                           *
076100*  IMPRIME UN RENGLON DE DETALLE PARA EL FLUJO WS-I DE LA TABLA   *
076200*  SWPCF-CF-TABLE, YA ORDENADA POR 3300-ORDENA-FLUJOS.            *
076300******************************************************************
076400 3420-IMPRIME-UN-FLUJO.
076500*
076600     COMPUTE WS-RATE-PCT-EDIT ROUNDED =
076700         SWPCF-COUPON-RATE(WS-I) * 100
076800     MOVE SWPCF-DISCOUNT-FACTOR(WS-I) TO WS-DF-EDIT
076900     MOVE SWPCF-CASHFLOW(WS-I)     TO WS-MONEY-EDIT
077000     MOVE SWPCF-PRESENT-VALUE(WS-I) TO WS-RISK-EDIT
077100*
077200     MOVE SPACES                   TO CF-PRINT-LINE
077300     IF  SWPCF-LEG-IS-FLOAT(WS-I)
077400         COMPUTE WS-ZERO-PCT-EDIT ROUNDED =
077500             SWPCF-FORWARD-RATE(WS-I) * 100
077600     ELSE
077700         MOVE ZEROS                TO WS-ZERO-PCT-EDIT
077800     END-IF
077900*
078000     STRING SWPCF-LEG(WS-I)        DELIMITED BY SIZE
078100            '  ' DELIMITED BY SIZE
078200            SWPCF-PERIOD-START(WS-I) DELIMITED BY SIZE
078300            '  ' DELIMITED BY SIZE
078400            SWPCF-PERIOD-END(WS-I)  DELIMITED BY SIZE
078500            '  ' DELIMITED BY SIZE
078600            SWPCF-ACCRUAL-FACTOR(WS-I) DELIMITED BY SIZE
078700            '  ' DELIMITED BY SIZE
078800            WS-RATE-PCT-EDIT        DELIMITED BY SIZE
078900            '  ' DELIMITED BY SIZE
079000            WS-ZERO-PCT-EDIT        DELIMITED BY SIZE
079100            '  ' DELIMITED BY SIZE
079200            WS-MONEY-EDIT           DELIMITED BY SIZE
079300            '  ' DELIMITED BY SIZE
079400            WS-DF-EDIT              DELIMITED BY SIZE
079500            '  ' DELIMITED BY SIZE
079600            WS-RISK-EDIT            DELIMITED BY SIZE
079700            INTO CF-PRINT-LINE
079800     WRITE CF-PRINT-LINE
079900*
080000     .
080100 3420-IMPRIME-UN-FLUJO-EXIT.
080200     EXIT.
080300******************************************************************
080400*                  3500-RIESGO-PV01                              *
080500*  BUMPEA AMBAS CURVAS +1 PUNTO BASICO EN COPIAS DE TRABAJO,     *
080600*  REPRECIA SIN DETALLE Y CALCULA PV01 = DV01.                   *
080700******************************************************************
080800 3500-RIESGO-PV01.
080900*
081000     MOVE WSDC-CURVE-AREA               TO WSDW-CURVE-AREA
081100     MOVE WSPC-CURVE-AREA               TO WSPW-CURVE-AREA
081200*
081300     MOVE WK-CT-FN-BUMP                  TO SWPCB-FUNCTION-CODE
081400     MOVE 1.00                           TO SWPCB-BUMP-BP
081500     CALL 'SWPB010' USING SWPCB-CURVES-COMMAREA
081600                           WSOQ-QUOTE-ARRAY
081700                           WSDW-CURVE-AREA
081800     CALL 'SWPB010' USING SWPCB-CURVES-COMMAREA
081900                           WSFQ-QUOTE-ARRAY
082000                           WSPW-CURVE-AREA
082100*
082200     PERFORM 3900-REPRECIO-SIN-DETALLE
082300        THRU 3900-REPRECIO-SIN-DETALLE-EXIT
082400     MOVE SWPPB-NPV                      TO WS-BUMPED-NPV
082500*
082600     COMPUTE WS-PV01 ROUNDED =
082700         WS-BUMPED-NPV - WS-BASE-NPV
082800*
082900     .
083000 3500-RIESGO-PV01-EXIT.
083100     EXIT.
083200******************************************************************
083300*                 3600-RIESGO-STRESS                             *
083400*  BUMPEA AMBAS CURVAS +STRESS-SHIFT-BP Y REPRECIA; LUEGO BUMPEA *
083500*  UN PUNTO BASICO ADICIONAL SOBRE LAS MISMAS CURVAS YA CON      *
083600*  STRESS PARA OBTENER EL STRESSED-PV01.                         *
083700******************************************************************
083800 3600-RIESGO-STRESS.
083900*
084000     MOVE WSDC-CURVE-AREA               TO WSDW-CURVE-AREA
084100     MOVE WSPC-CURVE-AREA               TO WSPW-CURVE-AREA
084200*
084300     MOVE WK-CT-FN-BUMP                  TO SWPCB-FUNCTION-CODE
084400     MOVE SWPTR-STRESS-SHIFT-BP          TO SWPCB-BUMP-BP
084500     IF  SWPCB-BUMP-BP = ZEROS
084600         MOVE WK-CT-DEFAULT-STRESS-BP    TO SWPCB-BUMP-BP
084700     END-IF
084800     CALL 'SWPB010' USING SWPCB-CURVES-COMMAREA
084900                           WSOQ-QUOTE-ARRAY
085000                           WSDW-CURVE-AREA
085100     CALL 'SWPB010' USING SWPCB-CURVES-COMMAREA
085200                           WSFQ-QUOTE-ARRAY
085300                           WSPW-CURVE-AREA
085400*
085500     PERFORM 3900-REPRECIO-SIN-DETALLE
085600        THRU 3900-REPRECIO-SIN-DETALLE-EXIT
085700     MOVE SWPPB-NPV                      TO WS-STRESSED-NPV
085800*
085900     MOVE WK-CT-FN-BUMP                  TO SWPCB-FUNCTION-CODE
086000     MOVE 1.00                           TO SWPCB-BUMP-BP
086100     CALL 'SWPB010' USING SWPCB-CURVES-COMMAREA
086200                           WSOQ-QUOTE-ARRAY
086300                           WSDW-CURVE-AREA
086400     CALL 'SWPB010' USING SWPCB-CURVES-COMMAREA
086500                           WSFQ-QUOTE-ARRAY
086600                           WSPW-CURVE-AREA
086700*
086800     PERFORM 3900-REPRECIO-SIN-DETALLE
086900        THRU 3900-REPRECIO-SIN-DETALLE-EXIT
087000     MOVE SWPPB-NPV                      TO WS-STRESSED-BUMP-NPV
087100*
087200     COMPUTE WS-STRESSED-PV01 ROUNDED =
087300         WS-STRESSED-BUMP-NPV - WS-STRESSED-NPV
087400*
087500     .
087600 3600-RIESGO-STRESS-EXIT.
087700     EXIT.
087800******************************************************************
087900*                3700-RIESGO-KEY-RATE                            *
088000*  PARA CADA UNO DE LOS 4 TENORES CLAVE DE WK-KR-TABLE, APLICA   *
088100*  EL CORRIMIENTO TRIANGULAR DE +1BP Y REPRECIA.                 *
088200******************************************************************
088300 3700-RIESGO-KEY-RATE.
088400*
088500     PERFORM 3750-RIESGO-UN-TENOR-CLAVE THRU
088600             3750-RIESGO-UN-TENOR-CLAVE-EXIT
088700         VARYING WS-KR-IDX FROM 1 BY 1
088800         UNTIL WS-KR-IDX > WK-KR-COUNT
088900*
089000     .
089100 3700-RIESGO-KEY-RATE-EXIT.
089200     EXIT.
089300******************************************************************
089400*              3750-RIESGO-UN-TENOR-CLAVE                        *
089500*  APLICA EL CORRIMIENTO TRIANGULAR DE +1BP EN EL TENOR CLAVE     *
089600*  WS-KR-IDX Y REPRECIA PARA OBTENER SU KEY-RATE DV01.            *
089700******************************************************************
089800 3750-RIESGO-UN-TENOR-CLAVE.
089900*
090000     MOVE WSDC-CURVE-AREA           TO WSDW-CURVE-AREA
090100     MOVE WSPC-CURVE-AREA           TO WSPW-CURVE-AREA
090200*
090300     MOVE WK-CT-FN-KEYRATE           TO SWPCB-FUNCTION-CODE
090400     MOVE WS-KR-IDX                  TO SWPCB-KEY-TENOR-IDX
090500     MOVE 1.00                       TO SWPCB-BUMP-BP
090600     CALL 'SWPB010' USING SWPCB-CURVES-COMMAREA
090700                           WSOQ-QUOTE-ARRAY
090800                           WSDW-CURVE-AREA
090900     CALL 'SWPB010' USING SWPCB-CURVES-COMMAREA
091000                           WSFQ-QUOTE-ARRAY
091100                           WSPW-CURVE-AREA
091200*
091300     PERFORM 3900-REPRECIO-SIN-DETALLE
091400        THRU 3900-REPRECIO-SIN-DETALLE-EXIT
091500     MOVE SWPPB-NPV                  TO WS-KEYRATE-NPV
091600*
091700     MOVE WK-KR-TENOR(WS-KR-IDX)     TO
091800                          SWPSM-KR-TENOR(WS-KR-IDX)
091900     COMPUTE SWPSM-KR-DV01(WS-KR-IDX) ROUNDED =
092000         WS-KEYRATE-NPV - WS-BASE-NPV
092100*
092200     .
092300 3750-RIESGO-UN-TENOR-CLAVE-EXIT.
092400     EXIT.
092500******************************************************************
092600*             3900-REPRECIO-SIN-DETALLE                         *
092700*  REPRECIA EL TRADE EN CURSO SOBRE WSDW- / WSPW-CURVE-AREA, SIN *
092800*  POBLAR LA TABLA DE FLUJOS.    SALE : SWPPB-NPV.               *
092900******************************************************************
093000 3900-REPRECIO-SIN-DETALLE.
093100*
093200     MOVE WK-CT-FN-PRICE                 TO SWPPB-FUNCTION-CODE
093300     MOVE SWPTR-VALUATION-DATE           TO SWPPB-VALUATION-DATE
093400     SET SWPPB-NO-DETAIL                 TO TRUE
093500*
093600     CALL 'SWPB030' USING SWPPB-PRICING-COMMAREA
093700                           SWPTR-TRADE-RECORD
093800                           WSDW-CURVE-AREA
093900                           WSPW-CURVE-AREA
094000                           SWPCF-CASHFLOW-AREA
094100*
094200     .
094300 3900-REPRECIO-SIN-DETALLE-EXIT.
094400     EXIT.
094500******************************************************************
094600*                3800-REPORTE-RESUMEN                            *
094700*  EMITE EL REPORTE DE RESUMEN Y RIESGO DEL TRADE EN CURSO.      *
094800******************************************************************
094900 3800-REPORTE-RESUMEN.
095000*
095100     IF  SWPTR-PAYER-IS-FIXED
095200         MOVE 'FIXED PAYER    '        TO WS-SWAP-TYPE
095300     ELSE
095400         MOVE 'FIXED RECEIVER '        TO WS-SWAP-TYPE
095500     END-IF
095600*
095700     MOVE SPACES                       TO TS-PRINT-LINE
095800     STRING 'TRADE SUMMARY -- ' DELIMITED BY SIZE
095900            SWPTR-TRADE-ID      DELIMITED BY SIZE
096000            INTO TS-PRINT-LINE
096100     WRITE TS-PRINT-LINE
096200*
096300     MOVE SWPTR-NOTIONAL                TO WS-NOTIONAL-EDIT
096400     MOVE SPACES                        TO TS-PRINT-LINE
096500     STRING 'NOTIONAL (GBP)      ' DELIMITED BY SIZE
096600            WS-NOTIONAL-EDIT        DELIMITED BY SIZE
096700            INTO TS-PRINT-LINE
096800     WRITE TS-PRINT-LINE
096900*
097000     MOVE SPACES                        TO TS-PRINT-LINE
097100     STRING 'CURRENCY            GBP' DELIMITED BY SIZE
097200            INTO TS-PRINT-LINE
097300     WRITE TS-PRINT-LINE
097400*
097500     COMPUTE WS-RATE-PCT-EDIT ROUNDED = SWPTR-FIXED-RATE * 100
097600     MOVE SPACES                        TO TS-PRINT-LINE
097700     STRING 'FIXED RATE %        ' DELIMITED BY SIZE
097800            WS-RATE-PCT-EDIT        DELIMITED BY SIZE
097900            INTO TS-PRINT-LINE
098000     WRITE TS-PRINT-LINE
098100*
098200     MOVE SPACES                        TO TS-PRINT-LINE
098300     STRING 'SWAP TYPE           ' DELIMITED BY SIZE
098400            WS-SWAP-TYPE            DELIMITED BY SIZE
098500            INTO TS-PRINT-LINE
098600     WRITE TS-PRINT-LINE
098700*
098800     MOVE SPACES                        TO TS-PRINT-LINE
098900     STRING 'VALUATION DATE      ' DELIMITED BY SIZE
099000            SWPTR-VALUATION-DATE    DELIMITED BY SIZE
099100            INTO TS-PRINT-LINE
099200     WRITE TS-PRINT-LINE
099300*
099400     MOVE SPACES                        TO TS-PRINT-LINE
099500     STRING 'EFFECTIVE DATE      ' DELIMITED BY SIZE
099600            SWPTR-EFFECTIVE-DATE    DELIMITED BY SIZE
099700            INTO TS-PRINT-LINE
099800     WRITE TS-PRINT-LINE
099900*
100000     MOVE SWPTR-MATURITY-YEARS          TO WS-TENOR-EDIT
100100     MOVE SPACES                        TO TS-PRINT-LINE
100200     STRING 'MATURITY (YEARS)    ' DELIMITED BY SIZE
100300            WS-TENOR-EDIT           DELIMITED BY SIZE
100400            INTO TS-PRINT-LINE
100500     WRITE TS-PRINT-LINE
100600*
100700     MOVE SPACES                        TO TS-PRINT-LINE
100800     STRING 'FIXED FREQ / DC     ' DELIMITED BY SIZE
100900            SWPTR-FIXED-FREQ        DELIMITED BY SIZE
101000            ' / '                   DELIMITED BY SIZE
101100            SWPTR-FIXED-DAYCOUNT    DELIMITED BY SIZE
101200            INTO TS-PRINT-LINE
101300     WRITE TS-PRINT-LINE
101400*
101500     MOVE SPACES                        TO TS-PRINT-LINE
101600     STRING 'FLOAT FREQ / DC     ' DELIMITED BY SIZE
101700            SWPTR-FLOAT-FREQ        DELIMITED BY SIZE
101800            ' / '                   DELIMITED BY SIZE
101900            SWPTR-FLOAT-DAYCOUNT    DELIMITED BY SIZE
102000            INTO TS-PRINT-LINE
102100     WRITE TS-PRINT-LINE
102200*
102300     COMPUTE WS-RATE-PCT-EDIT ROUNDED = SWPTR-SPREAD * 100
102400     MOVE SPACES                        TO TS-PRINT-LINE
102500     STRING 'SPREAD %            ' DELIMITED BY SIZE
102600            WS-RATE-PCT-EDIT        DELIMITED BY SIZE
102700            INTO TS-PRINT-LINE
102800     WRITE TS-PRINT-LINE
102900*
103000     MOVE WS-BASE-NPV                   TO WS-MONEY-EDIT
103100     MOVE SPACES                        TO TS-PRINT-LINE
103200     STRING 'MARK-TO-MARKET GBP  ' DELIMITED BY SIZE
103300            WS-MONEY-EDIT           DELIMITED BY SIZE
103400            INTO TS-PRINT-LINE
103500     WRITE TS-PRINT-LINE
103600*
103700     MOVE WS-PV01                       TO WS-RISK-EDIT
103800     MOVE SPACES                        TO TS-PRINT-LINE
103900     STRING 'PV01 GBP            ' DELIMITED BY SIZE
104000            WS-RISK-EDIT            DELIMITED BY SIZE
104100            INTO TS-PRINT-LINE
104200     WRITE TS-PRINT-LINE
104300*
104400     MOVE WS-PV01                       TO WS-RISK-EDIT
104500     MOVE SPACES                        TO TS-PRINT-LINE
104600     STRING 'DV01 GBP            ' DELIMITED BY SIZE
104700            WS-RISK-EDIT            DELIMITED BY SIZE
104800            INTO TS-PRINT-LINE
104900     WRITE TS-PRINT-LINE
105000*
105100     MOVE WS-STRESSED-NPV               TO WS-MONEY-EDIT
105200     MOVE SPACES                        TO TS-PRINT-LINE
105300     STRING 'STRESSED MTM (+50BP)' DELIMITED BY SIZE
105400            WS-MONEY-EDIT           DELIMITED BY SIZE
105500            INTO TS-PRINT-LINE
105600     WRITE TS-PRINT-LINE
105700*
105800     MOVE WS-STRESSED-PV01               TO WS-RISK-EDIT
105900     MOVE SPACES                        TO TS-PRINT-LINE
106000     STRING 'STRESSED PV01 GBP   ' DELIMITED BY SIZE
106100            WS-RISK-EDIT            DELIMITED BY SIZE
106200            INTO TS-PRINT-LINE
106300     WRITE TS-PRINT-LINE
106400*
106500     MOVE WS-STRESSED-PV01               TO WS-RISK-EDIT
106600     MOVE SPACES                        TO TS-PRINT-LINE
106700     STRING 'STRESSED DV01 GBP   ' DELIMITED BY SIZE
106800            WS-RISK-EDIT            DELIMITED BY SIZE
106900            INTO TS-PRINT-LINE
107000     WRITE TS-PRINT-LINE
107100*
107200     PERFORM 3820-IMPRIME-KEY-RATE-DV01 THRU
107300             3820-IMPRIME-KEY-RATE-DV01-EXIT
107400         VARYING WS-KR-IDX FROM 1 BY 1
107500         UNTIL WS-KR-IDX > WK-KR-COUNT
107600*
107700     MOVE SPACES                        TO TS-PRINT-LINE
107800     WRITE TS-PRINT-LINE
107900*
108000     .
108100 3800-REPORTE-RESUMEN-EXIT.
108200     EXIT.
108300******************************************************************
108400*             3820-IMPRIME-KEY-RATE-DV01                         *
108500*  IMPRIME UN RENGLON DE KEY-RATE DV01 PARA EL TENOR CLAVE        *
108600*  WS-KR-IDX DENTRO DEL REPORTE DE RESUMEN DEL TRADE.             *
108700******************************************************************
108800 3820-IMPRIME-KEY-RATE-DV01.
108900*
109000     MOVE SWPSM-KR-TENOR(WS-KR-IDX)   TO WS-TENOR-EDIT
109100     MOVE SWPSM-KR-DV01(WS-KR-IDX)    TO WS-RISK-EDIT
109200*
109300     MOVE SPACES                     TO TS-PRINT-LINE
109400     STRING 'KEY RATE DV01 ' DELIMITED BY SIZE
109500            WS-TENOR-EDIT     DELIMITED BY SIZE
109600            'Y GBP   ' DELIMITED BY SIZE
109700            WS-RISK-EDIT      DELIMITED BY SIZE
109800            INTO TS-PRINT-LINE
109900     WRITE TS-PRINT-LINE
110000*
110100     .
110200 3820-IMPRIME-KEY-RATE-DV01-EXIT.
110300     EXIT.
110400******************************************************************
110500*               8000-ESCRIBE-TOTALES                             *
110600*  EMITE LOS TOTALES DE CONTROL AL FIN DEL REPORTE DE RESUMEN.   *
110700******************************************************************
110800 8000-ESCRIBE-TOTALES.
110900*
111000     MOVE SPACES                       TO TS-PRINT-LINE
111100     STRING 'CONTROL TOTALS' DELIMITED BY SIZE
111200            INTO TS-PRINT-LINE
111300     WRITE TS-PRINT-LINE
111400*
111500     MOVE CN-TRADES-PROCESADOS           TO WS-COUNT-EDIT
111600     MOVE SPACES                       TO TS-PRINT-LINE
111700     STRING 'TRADES PROCESSED    ' DELIMITED BY SIZE
111800            WS-COUNT-EDIT           DELIMITED BY SIZE
111900            INTO TS-PRINT-LINE
112000     WRITE TS-PRINT-LINE
112100*
112200     MOVE AC-TOTAL-NOTIONAL             TO WS-MONEY-EDIT
112300     MOVE SPACES                       TO TS-PRINT-LINE
112400     STRING 'TOTAL NOTIONAL GBP  ' DELIMITED BY SIZE
112500            WS-MONEY-EDIT           DELIMITED BY SIZE
112600            INTO TS-PRINT-LINE
112700     WRITE TS-PRINT-LINE
112800*
112900     MOVE AC-TOTAL-NPV                  TO WS-MONEY-EDIT
113000     MOVE SPACES                       TO TS-PRINT-LINE
113100     STRING 'TOTAL NPV GBP       ' DELIMITED BY SIZE
113200            WS-MONEY-EDIT           DELIMITED BY SIZE
113300            INTO TS-PRINT-LINE
113400     WRITE TS-PRINT-LINE
113500*
113600     MOVE AC-TOTAL-PV01                 TO WS-RISK-EDIT
113700     MOVE SPACES                       TO TS-PRINT-LINE
113800     STRING 'TOTAL PV01 GBP      ' DELIMITED BY SIZE
113900            WS-RISK-EDIT            DELIMITED BY SIZE
114000            INTO TS-PRINT-LINE
114100     WRITE TS-PRINT-LINE
114200*
114300     .
114400 8000-ESCRIBE-TOTALES-EXIT.
114500     EXIT.
114600******************************************************************
114700*                     9900-CIERRE                                *
114800******************************************************************
114900 9900-CIERRE.
115000*
115100     CLOSE OIS-QUOTE-FILE
115200           FWD-QUOTE-FILE
115300           SWAP-TRADE-FILE
115400           CURVE-LISTING-FILE
115500           CASHFLOW-DETAIL-FILE
115600           TRADE-SUMMARY-FILE
115700*
115800     .
115900 9900-CIERRE-EXIT.
116000     EXIT.
