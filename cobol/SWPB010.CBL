000100******************************************************************
000200*                                                                *
000300*                       *SWPB010*                                *
000400*                        --------                                *
000500*                                                                *
000600*   SUBPROGRAMA DE CURVAS CERO-CUPON (SONIA GBP).  BOOTSTRAP DE *
000700*   TASAS PAR, INTERPOLACION, DESCUENTO, FORWARD, BUMP PARALELO *
000800*   Y CORRIMIENTO POR TENOR CLAVE (KEY-RATE).  TAMBIEN VALIDA   *
000900*   LAS COTIZACIONES DE MERCADO ANTES DE HACER EL BOOTSTRAP.    *
001000*                                                                *
001100*   DESCRIPCION DE LA LINKAGE :                                 *
001200*                                                                *
001300*   NOMBRE            DESCRIPCION                                *
001400*  --------           -------------                              *
001500*   SWPCB-CURVES-COMMAREA   COMMAREA DE FUNCION (COPY SWPCB01)  *
001600*   SWPQA-QUOTE-ARRAY       COTIZACIONES DE MERCADO (SWPQA01)   *
001700*   SWPCV-CURVE-AREA        TABLA DE NODOS DE CURVA (SWPCV01)   *
001800*                                                                *
001900******************************************************************
002000*        L O G    D E   M O D I F I C A C I O N E S              *
002100******************************************************************
002200*  FECHA       PROGRAMADOR   TICKET     DESCRIPCION              *
002300*  ---------   -----------   --------   ------------------------ *
002400*  1991-03-04  R.OKONKWO     SWR-0001   VERSION INICIAL          *
002500*  1991-04-18  R.OKONKWO     SWR-0003   BOOTSTRAP COUPON-STRIP   *
002600*  1992-09-02  T.ASHWORTH    SWR-0011   LOG-LINEAR DF LOOKUP     *
002700*  1993-11-22  T.ASHWORTH    SWR-0017   BUMP PARALELO (PV01)     *
002800*  1994-02-10  T.ASHWORTH    SWR-0019   FORWARD-RATE (CONTINUO)  *
002900*  1996-07-09  P.DELACROIX   SWR-0044   CAPACIDAD 120 NODOS      *
003000*  1999-01-18  R.OKONKWO     SWR-0099   AJUSTE CENTURY (Y2K)     *
003100*  2002-05-30  K.OYELARAN    SWR-0126   KEY-RATE DV01 TRIANGULAR *
003200*  2002-06-11  K.OYELARAN    SWR-0127   GENSHIFT REUTILIZADO     *
003300*                                       POR KEYRATE              *
003400*  2006-10-03  M.FAIRWEATHER SWR-0168   VALIDACION MARKET-DATA   *
003500*                                       MOVIDA A ESTE PROGRAMA  *
003600*  2011-09-14  K.OYELARAN    SWR-0188   AGREGA REDEFINES PARA    *
003700*                                       DIAGNOSTICO (T1/T2,      *
003800*                                       CONSTANTES)              *
003900******************************************************************
004000 IDENTIFICATION DIVISION.
004100*
004200 PROGRAM-ID.   SWPB010.
004300 AUTHOR.       R.OKONKWO.
004400 INSTALLATION. FACTORIA - SWR.
004500 DATE-WRITTEN. 04/03/1991.
004600 DATE-COMPILED.
004700 SECURITY.     NINGUNA CLASIFICACION ESPECIAL.
004800******************************************************************
004900*                                                                *
005000*        E N V I R O N M E N T         D I V I S I O N           *
005100*                                                                *
005200******************************************************************
005300 ENVIRONMENT DIVISION.
005400*
005500 CONFIGURATION SECTION.
005600*
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM
005900     CLASS NUMERICA IS '0' THRU '9'
006000     UPSI-0 IS SW-RUN-SWITCH.
006100*
006200 INPUT-OUTPUT SECTION.
006300******************************************************************
006400*                                                                *
006500*                D A T A            D I V I S I O N              *
006600*                                                                *
006700******************************************************************
006800 DATA DIVISION.
006900******************************************************************
007000*         W O R K I N G   S T O R A G E   S E C T I O N          *
007100******************************************************************
007200 WORKING-STORAGE SECTION.
007300******************************************************************
007400*                  AREA DE VARIABLES AUXILIARES                  *
007500******************************************************************
007600 01  WS-VARIABLES-AUXILIARES.
007700     05  WS-PROGRAMA                 PIC X(08) VALUE 'SWPB010'.
007800     05  WS-I                        PIC S9(04) COMP VALUE ZEROS.
007900     05  WS-K                        PIC S9(04) COMP VALUE ZEROS.
008000     05  WS-N                        PIC S9(04) COMP VALUE ZEROS.
008100     05  WS-MAX-TENOR                PIC S9(03)V9(04) VALUE ZEROS.
008200     05  WS-ACCRUAL                  PIC S9(01)V9(08) VALUE ZEROS.
008300     05  WS-SUM-A-DF                 PIC S9(03)V9(08) VALUE ZEROS.
008400     05  WS-PAR-RATE                 PIC S9(01)V9(08) VALUE ZEROS.
008500     05  WS-ZERO-RATE                PIC S9(01)V9(08) VALUE ZEROS.
008600     05  WS-DF                       PIC S9(01)V9(08) VALUE ZEROS.
008700     05  WS-TENOR                    PIC S9(03)V9(04) VALUE ZEROS.
008800     05  WS-DF1                      PIC S9(01)V9(08) VALUE ZEROS.
008900     05  WS-DF2                      PIC S9(01)V9(08) VALUE ZEROS.
009000     05  WS-LN-DF1                   PIC S9(03)V9(08) VALUE ZEROS.
009100     05  WS-LN-DF2                   PIC S9(03)V9(08) VALUE ZEROS.
009200     05  WS-LN-DFA                   PIC S9(03)V9(08) VALUE ZEROS.
009300     05  WS-LN-DFB                   PIC S9(03)V9(08) VALUE ZEROS.
009400     05  WS-LN-DF-INTERP             PIC S9(03)V9(08) VALUE ZEROS.
009500     05  WS-BUMP-DEC                 PIC S9(01)V9(08) VALUE ZEROS.
009600     05  WS-SHIFT-BP                 PIC S9(05)V9(02) VALUE ZEROS.
009700     05  WS-SHIFT-DEC                PIC S9(01)V9(08) VALUE ZEROS.
009800     05  WS-WEIGHT                   PIC S9(01)V9(08) VALUE ZEROS.
009900     05  WS-KEY-TENOR                PIC S9(03)V9(04) VALUE ZEROS.
010000     05  WS-KEY-HALF-WIDTH           PIC S9(01)V9(04) VALUE ZEROS.
010100     05  WS-NODE-TENOR-LO            PIC S9(03)V9(04) VALUE ZEROS.
010200     05  WS-NODE-TENOR-HI            PIC S9(03)V9(04) VALUE ZEROS.
010300     05  WS-PREV-TENOR               PIC S9(03)V9(04) VALUE ZEROS.
010400*
010500*        RENGLON DE TIEMPOS PARA INTERPOLACION (T1 / T2)
010600     05  WS-TIEMPOS-INTERP.
010700         10  WS-T1                   PIC S9(03)V9(06) VALUE ZEROS.
010800         10  WS-T2                   PIC S9(03)V9(06) VALUE ZEROS.
010900     05  WS-TIEMPOS-INTERP-R REDEFINES WS-TIEMPOS-INTERP.
011000         10  WS-TIEMPOS-INTERP-ALPHA PIC X(18).
011100*
011200*        AREA DE DIAGNOSTICO PARA EL MENSAJE DE FUNCION INVALIDA
011300     05  WS-DIAG-AREA                PIC X(20) VALUE SPACES.
011400     05  WS-DIAG-AREA-R  REDEFINES WS-DIAG-AREA.
011500         10  WS-DIAG-FUNCTION        PIC X(08).
011600         10  WS-DIAG-RELLENO         PIC X(12).
011700     05  FILLER                      PIC X(10) VALUE SPACES.
011800******************************************************************
011900*                    AREA  DE  SWITCHES                          *
012000******************************************************************
012100 01  SW-SWITCHES.
012200     05  SW-FIN-TABLA                PIC X(01)   VALUE 'N'.
012300         88  FIN-TABLA                           VALUE 'S'.
012400         88  NO-FIN-TABLA                        VALUE 'N'.
012500     05  SW-NODO-HALLADO             PIC X(01)   VALUE 'N'.
012600         88  NODO-HALLADO                        VALUE 'S'.
012700         88  NODO-NO-HALLADO                     VALUE 'N'.
012800     05  FILLER                      PIC X(10) VALUE SPACES.
012900******************************************************************
013000*                        AREA DE CONTANTES                       *
013100******************************************************************
013200 01  CT-CONTANTES.
013300     05  CT-PROGRAMA                 PIC X(08)   VALUE 'SWPB010'.
013400     05  CT-SI                       PIC X(01)   VALUE 'S'.
013500     05  CT-NO                       PIC X(01)   VALUE 'N'.
013600     05  FILLER                      PIC X(10)   VALUE SPACES.
013700 01  CT-CONTANTES-R REDEFINES CT-CONTANTES.
013800     05  CT-CONTANTES-ALPHA          PIC X(20).
013900******************************************************************
014000*                      AREA DE CONTADORES                        *
014100******************************************************************
014200 01  CN-CONTADORES.
014300     05  CN-NODOS                    PIC S9(04) COMP VALUE ZEROS.
014400     05  CN-PUNTOS                   PIC S9(04) COMP VALUE ZEROS.
014500     05  FILLER                      PIC X(10)   VALUE SPACES.
014600******************************************************************
014700*                COPYS DE CONSTANTES COMPARTIDAS                 *
014800******************************************************************
014900     COPY SWPWK01.
015000*
015100 LINKAGE SECTION.
015200*
015300     COPY SWPCB01.
015400     COPY SWPQA01.
015500     COPY SWPCV01.
015600******************************************************************
015700*                                                                *
015800*           P R O C E D U R E      D I V I S I O N               *
015900*                                                                *
016000******************************************************************
016100 PROCEDURE DIVISION USING SWPCB-CURVES-COMMAREA
016200                           SWPQA-QUOTE-ARRAY
016300                           SWPCV-CURVE-AREA.
016400*
016500 MAINLINE.
016600*
016700     PERFORM 1000-INICIO
016800        THRU 1000-INICIO-EXIT
016900*
017000     PERFORM 2000-PROCESO
017100        THRU 2000-PROCESO-EXIT
017200*
017300     GOBACK
017400     .
017500******************************************************************
017600*                         1000-INICIO                            *
017700******************************************************************
017800 1000-INICIO.
017900*
018000     SET SWPCB-RC-OK                 TO TRUE
018100     MOVE SPACES                     TO WK-RC-MESSAGE
018200*
018300     .
018400 1000-INICIO-EXIT.
018500     EXIT.
018600******************************************************************
018700*                        2000-PROCESO                            *
018800*  DESPACHA SEGUN LA FUNCION SOLICITADA EN LA COMMAREA.          *
018900******************************************************************
019000 2000-PROCESO.
019100*
019200     EVALUATE SWPCB-FUNCTION-CODE
019300         WHEN WK-CT-FN-VALIDATE
019400             PERFORM 2500-VALIDATE-QUOTES
019500                THRU 2500-VALIDATE-QUOTES-EXIT
019600*
019700         WHEN WK-CT-FN-BUILD
019800             PERFORM 3000-BOOTSTRAP-CURVE
019900                THRU 3000-BOOTSTRAP-CURVE-EXIT
020000*
020100         WHEN WK-CT-FN-ZERORATE
020200             PERFORM 4000-ZERO-RATE-LOOKUP
020300                THRU 4000-ZERO-RATE-LOOKUP-EXIT
020400*
020500         WHEN WK-CT-FN-DFLOOKUP
020600             PERFORM 4100-DISCOUNT-FACTOR-LOOKUP
020700                THRU 4100-DISCOUNT-FACTOR-LOOKUP-EXIT
020800*
020900         WHEN WK-CT-FN-FWDRATE
021000             PERFORM 4200-FORWARD-RATE
021100                THRU 4200-FORWARD-RATE-EXIT
021200*
021300         WHEN WK-CT-FN-BUMP
021400             PERFORM 5000-BUMP-PARALLEL
021500                THRU 5000-BUMP-PARALLEL-EXIT
021600*
021700         WHEN WK-CT-FN-KEYRATE
021800             PERFORM 5100-KEY-RATE-SHIFT
021900                THRU 5100-KEY-RATE-SHIFT-EXIT
022000*
022100         WHEN WK-CT-FN-GENSHIFT
022200             PERFORM 5200-GENERIC-SHIFT
022300                THRU 5200-GENERIC-SHIFT-EXIT
022400*
022500         WHEN OTHER
022600             PERFORM 9999-ABEND-BAD-FUNCTION
022700                THRU 9999-ABEND-BAD-FUNCTION-EXIT
022800     END-EVALUATE
022900*
023000     .
023100 2000-PROCESO-EXIT.
023200     EXIT.
023300******************************************************************
023400*                    2500-VALIDATE-QUOTES                        *
023500*  MARKET-DATA: CAMPOS PRESENTES Y NUMERICOS, TENOR > 0, TASA    *
023600*  EN [-0.50 .. +2.00], ARCHIVO NO VACIO, SECUENCIA ASCENDENTE.  *
023700******************************************************************
023800 2500-VALIDATE-QUOTES.
023900*
024000     SET SWPCB-RC-OK                 TO TRUE
024100     MOVE ZEROS                      TO WS-PREV-TENOR
024200*
024300     IF  SWPQA-QUOTE-COUNT = ZEROS
024400         SET SWPCB-RC-EMPTY-FILE     TO TRUE
024500         MOVE 'ARCHIVO DE COTIZACIONES VACIO' TO WK-RC-MESSAGE
024600         GO TO 2500-VALIDATE-QUOTES-EXIT
024700     END-IF
024800*
024900     PERFORM 2550-VALIDA-UNA-COTIZACION THRU
025000             2550-VALIDA-UNA-COTIZACION-EXIT
025100         VARYING SWPQA-IDX FROM 1 BY 1
025200         UNTIL SWPQA-IDX > SWPQA-QUOTE-COUNT
025300            OR SWPCB-RC-INVALID-QUOTE
025400*
025500     .
025600 2500-VALIDATE-QUOTES-EXIT.
025700     EXIT.
025800******************************************************************
025900*             2550-VALIDA-UNA-COTIZACION                         *
026000*  VALIDA LA COTIZACION SWPQA-IDX: NUMERICA, TENOR POSITIVO Y     *
026100*  ASCENDENTE, TASA DENTRO DE RANGO.                              *
026200******************************************************************
026300 2550-VALIDA-UNA-COTIZACION.
026400*
026500     IF  SWPQA-TENOR-YEARS(SWPQA-IDX) NOT NUMERIC OR
026600         SWPQA-PAR-RATE(SWPQA-IDX)    NOT NUMERIC
026700         SET SWPCB-RC-INVALID-QUOTE  TO TRUE
026800         MOVE 'CAMPO NO NUMERICO EN COTIZACION' TO
026900                                      WK-RC-MESSAGE
027000     ELSE
027100         IF  SWPQA-TENOR-YEARS(SWPQA-IDX) NOT > ZEROS
027200             SET SWPCB-RC-INVALID-QUOTE TO TRUE
027300             MOVE 'TENOR NO ES POSITIVO' TO WK-RC-MESSAGE
027400         ELSE
027500           IF  SWPQA-PAR-RATE(SWPQA-IDX) < -0.50000000 OR
027600               SWPQA-PAR-RATE(SWPQA-IDX) >  2.00000000
027700               SET SWPCB-RC-INVALID-QUOTE TO TRUE
027800               MOVE 'TASA FUERA DE RANGO' TO WK-RC-MESSAGE
027900           ELSE
028000             IF  SWPQA-TENOR-YEARS(SWPQA-IDX) NOT >
028100                 WS-PREV-TENOR
028200                 SET SWPCB-RC-INVALID-QUOTE TO TRUE
028300                 MOVE 'TENORES NO ASCENDENTES' TO
028400                                      WK-RC-MESSAGE
028500             ELSE
028600                 MOVE SWPQA-TENOR-YEARS(SWPQA-IDX) TO
028700                                      WS-PREV-TENOR
028800             END-IF
028900           END-IF
029000         END-IF
029100     END-IF
029200*
029300     .
029400 2550-VALIDA-UNA-COTIZACION-EXIT.
029500     EXIT.
029600******************************************************************
029700*                  3000-BOOTSTRAP-CURVE                          *
029800*  COUPON-STRIPPING: CONSTRUYE LOS NODOS t(K)=K/FREQ Y SUS       *
029900*  FACTORES DE DESCUENTO / TASAS CERO A PARTIR DE LAS TASAS PAR  *
030000*  INTERPOLADAS DE LA TABLA DE COTIZACIONES.                     *
030100******************************************************************
030200 3000-BOOTSTRAP-CURVE.
030300*
030400     MOVE WK-CT-BOOTSTRAP-FREQ       TO SWPCV-FREQUENCY
030500     MOVE SWPQA-TENOR-YEARS(SWPQA-QUOTE-COUNT) TO WS-MAX-TENOR
030600*
030700     COMPUTE WS-N ROUNDED =
030800         WS-MAX-TENOR * SWPCV-FREQUENCY
030900*
031000     IF  WS-N < 1 OR WS-N > 120
031100         SET SWPCB-RC-INVALID-QUOTE  TO TRUE
031200         MOVE 'PLAZO DE BOOTSTRAP FUERA DE RANGO' TO
031300                                      WK-RC-MESSAGE
031400         GO TO 3000-BOOTSTRAP-CURVE-EXIT
031500     END-IF
031600*
031700     MOVE WS-N                       TO SWPCV-NODE-COUNT
031800     COMPUTE WS-ACCRUAL ROUNDED = 1 / SWPCV-FREQUENCY
031900     MOVE ZEROS                      TO WS-SUM-A-DF
032000*
032100     PERFORM 3050-BOOTSTRAP-UN-NODO THRU
032200             3050-BOOTSTRAP-UN-NODO-EXIT
032300         VARYING WS-K FROM 1 BY 1 UNTIL WS-K > WS-N
032400*
032500     .
032600 3000-BOOTSTRAP-CURVE-EXIT.
032700     EXIT.
032800******************************************************************
032900*               3050-BOOTSTRAP-UN-NODO                           *
033000*  CALCULA EL NODO WS-K DE LA CURVA POR COUPON-STRIPPING A        *
033100*  PARTIR DE LA TASA PAR INTERPOLADA Y LOS DF YA OBTENIDOS.       *
033200******************************************************************
033300 3050-BOOTSTRAP-UN-NODO.
033400*
033500     COMPUTE SWPCV-TENOR-YEARS(WS-K) ROUNDED =
033600         WS-K / SWPCV-FREQUENCY
033700     MOVE SWPCV-TENOR-YEARS(WS-K) TO WS-TENOR
033800*
033900     PERFORM 3100-INTERP-PAR-RATE
034000        THRU 3100-INTERP-PAR-RATE-EXIT
034100     MOVE WS-PAR-RATE             TO SWPCV-PAR-RATE(WS-K)
034200*
034300     IF  WS-K = 1
034400         COMPUTE WS-DF ROUNDED =
034500             1 / (1 + (WS-PAR-RATE * WS-ACCRUAL))
034600     ELSE
034700         COMPUTE WS-DF ROUNDED =
034800             (1 - (WS-PAR-RATE * WS-SUM-A-DF)) /
034900             (1 + (WS-PAR-RATE * WS-ACCRUAL))
035000     END-IF
035100*
035200     MOVE WS-DF                   TO SWPCV-DISCOUNT-FACTOR
035300                                       (WS-K)
035400     COMPUTE WS-SUM-A-DF ROUNDED =
035500         WS-SUM-A-DF + (WS-ACCRUAL * WS-DF)
035600*
035700     COMPUTE WS-ZERO-RATE ROUNDED =
035800         (FUNCTION LOG (WS-DF) * -1) / WS-TENOR
035900     MOVE WS-ZERO-RATE             TO SWPCV-ZERO-RATE(WS-K)
036000*
036100     .
036200 3050-BOOTSTRAP-UN-NODO-EXIT.
036300     EXIT.
036400******************************************************************
036500*                 3100-INTERP-PAR-RATE                           *
036600*  TASA PAR INTERPOLADA LINEALMENTE SOBRE LA TABLA DE            *
036700*  COTIZACIONES, CON EXTRAPOLACION PLANA FUERA DEL RANGO.        *
036800*  ENTRA :  WS-TENOR          SALE :  WS-PAR-RATE                *
036900******************************************************************
037000 3100-INTERP-PAR-RATE.
037100*
037200     IF  WS-TENOR NOT > SWPQA-TENOR-YEARS(1)
037300         MOVE SWPQA-PAR-RATE(1)       TO WS-PAR-RATE
037400         GO TO 3100-INTERP-PAR-RATE-EXIT
037500     END-IF
037600*
037700     IF  WS-TENOR NOT < SWPQA-TENOR-YEARS(SWPQA-QUOTE-COUNT)
037800         MOVE SWPQA-PAR-RATE(SWPQA-QUOTE-COUNT) TO WS-PAR-RATE
037900         GO TO 3100-INTERP-PAR-RATE-EXIT
038000     END-IF
038100*
038200     SET NO-FIN-TABLA                TO TRUE
038300     PERFORM 3150-BUSCA-TRAMO-PAR THRU
038400             3150-BUSCA-TRAMO-PAR-EXIT
038500         VARYING WS-I FROM 2 BY 1
038600         UNTIL WS-I > SWPQA-QUOTE-COUNT OR FIN-TABLA
038700*
038800     .
038900 3100-INTERP-PAR-RATE-EXIT.
039000     EXIT.
039100******************************************************************
039200*               3150-BUSCA-TRAMO-PAR                             *
039300*  PRUEBA SI WS-TENOR CAE EN EL TRAMO (WS-I-1, WS-I) DE LA TABLA  *
039400*  DE COTIZACIONES Y, DE SER ASI, INTERPOLA LA TASA PAR.          *
039500******************************************************************
039600 3150-BUSCA-TRAMO-PAR.
039700*
039800     IF  WS-TENOR NOT > SWPQA-TENOR-YEARS(WS-I)
039900         COMPUTE WS-PAR-RATE ROUNDED =
040000             SWPQA-PAR-RATE(WS-I - 1) +
040100             ((SWPQA-PAR-RATE(WS-I) - SWPQA-PAR-RATE
040200                  (WS-I - 1)) *
040300              (WS-TENOR - SWPQA-TENOR-YEARS(WS-I - 1)) /
040400              (SWPQA-TENOR-YEARS(WS-I) -
040500                  SWPQA-TENOR-YEARS(WS-I - 1)))
040600         SET FIN-TABLA            TO TRUE
040700     END-IF
040800*
040900     .
041000 3150-BUSCA-TRAMO-PAR-EXIT.
041100     EXIT.
041200******************************************************************
041300*                4000-ZERO-RATE-LOOKUP                           *
041400*  ENTRA : SWPCB-LOOKUP-TENOR     SALE : SWPCB-RESULT-RATE       *
041500******************************************************************
041600 4000-ZERO-RATE-LOOKUP.
041700*
041800     IF  SWPCB-LOOKUP-TENOR NOT > SWPCV-TENOR-YEARS(1)
041900         MOVE SWPCV-ZERO-RATE(1)      TO SWPCB-RESULT-RATE
042000         GO TO 4000-ZERO-RATE-LOOKUP-EXIT
042100     END-IF
042200*
042300     IF  SWPCB-LOOKUP-TENOR NOT < SWPCV-TENOR-YEARS
042400                                      (SWPCV-NODE-COUNT)
042500         MOVE SWPCV-ZERO-RATE(SWPCV-NODE-COUNT) TO
042600                                      SWPCB-RESULT-RATE
042700         GO TO 4000-ZERO-RATE-LOOKUP-EXIT
042800     END-IF
042900*
043000     SET NO-FIN-TABLA                TO TRUE
043100     PERFORM 4050-BUSCA-TRAMO-ZERO THRU
043200             4050-BUSCA-TRAMO-ZERO-EXIT
043300         VARYING WS-I FROM 2 BY 1
043400         UNTIL WS-I > SWPCV-NODE-COUNT OR FIN-TABLA
043500*
043600     .
043700 4000-ZERO-RATE-LOOKUP-EXIT.
043800     EXIT.
043900******************************************************************
044000*               4050-BUSCA-TRAMO-ZERO                            *
044100*  PRUEBA SI SWPCB-LOOKUP-TENOR CAE EN EL TRAMO (WS-I-1, WS-I)   *
044200*  DE LA CURVA Y, DE SER ASI, INTERPOLA LA TASA CERO.             *
044300******************************************************************
044400 4050-BUSCA-TRAMO-ZERO.
044500*
044600     IF  SWPCB-LOOKUP-TENOR NOT > SWPCV-TENOR-YEARS(WS-I)
044700         COMPUTE SWPCB-RESULT-RATE ROUNDED =
044800             SWPCV-ZERO-RATE(WS-I - 1) +
044900             ((SWPCV-ZERO-RATE(WS-I) -
045000                  SWPCV-ZERO-RATE(WS-I - 1)) *
045100              (SWPCB-LOOKUP-TENOR -
045200                  SWPCV-TENOR-YEARS(WS-I - 1)) /
045300              (SWPCV-TENOR-YEARS(WS-I) -
045400                  SWPCV-TENOR-YEARS(WS-I - 1)))
045500         SET FIN-TABLA            TO TRUE
045600     END-IF
045700*
045800     .
045900 4050-BUSCA-TRAMO-ZERO-EXIT.
046000     EXIT.
046100******************************************************************
046200*              4100-DISCOUNT-FACTOR-LOOKUP                       *
046300*  INTERPOLACION LOG-LINEAL DE LOS FACTORES DE DESCUENTO YA      *
046400*  BOOTSTRAPEADOS; EXTRAPOLACION EN TASA FUERA DEL RANGO.        *
046500*  ENTRA : SWPCB-LOOKUP-TENOR     SALE : SWPCB-RESULT-DF         *
046600******************************************************************
046700 4100-DISCOUNT-FACTOR-LOOKUP.
046800*
046900     IF  SWPCB-LOOKUP-TENOR NOT > ZEROS
047000         MOVE 1.00000000              TO SWPCB-RESULT-DF
047100         GO TO 4100-DISCOUNT-FACTOR-LOOKUP-EXIT
047200     END-IF
047300*
047400     IF  SWPCB-LOOKUP-TENOR NOT > SWPCV-TENOR-YEARS(1)
047500         COMPUTE SWPCB-RESULT-DF ROUNDED =
047600             FUNCTION EXP ((SWPCV-ZERO-RATE(1) * -1) *
047700                            SWPCB-LOOKUP-TENOR)
047800         GO TO 4100-DISCOUNT-FACTOR-LOOKUP-EXIT
047900     END-IF
048000*
048100     IF  SWPCB-LOOKUP-TENOR NOT < SWPCV-TENOR-YEARS
048200                                      (SWPCV-NODE-COUNT)
048300         COMPUTE SWPCB-RESULT-DF ROUNDED =
048400             SWPCV-DISCOUNT-FACTOR(SWPCV-NODE-COUNT) *
048500             FUNCTION EXP ((SWPCV-ZERO-RATE(SWPCV-NODE-COUNT)
048600                             * -1) *
048700                           (SWPCB-LOOKUP-TENOR -
048800                            SWPCV-TENOR-YEARS
048900                                (SWPCV-NODE-COUNT)))
049000         GO TO 4100-DISCOUNT-FACTOR-LOOKUP-EXIT
049100     END-IF
049200*
049300     SET NO-FIN-TABLA                TO TRUE
049400     PERFORM 4150-BUSCA-TRAMO-DF THRU
049500             4150-BUSCA-TRAMO-DF-EXIT
049600         VARYING WS-I FROM 2 BY 1
049700         UNTIL WS-I > SWPCV-NODE-COUNT OR FIN-TABLA
049800*
049900     .
050000 4100-DISCOUNT-FACTOR-LOOKUP-EXIT.
050100     EXIT.
050200******************************************************************
050300*                4150-BUSCA-TRAMO-DF                             *
050400*  PRUEBA SI SWPCB-LOOKUP-TENOR CAE EN EL TRAMO (WS-I-1, WS-I)   *
050500*  DE LA CURVA Y, DE SER ASI, INTERPOLA LOG-LINEALMENTE EL DF.   *
050600******************************************************************
050700 4150-BUSCA-TRAMO-DF.
050800*
050900     IF  SWPCB-LOOKUP-TENOR NOT > SWPCV-TENOR-YEARS(WS-I)
051000         COMPUTE WS-LN-DFA ROUNDED =
051100             FUNCTION LOG (SWPCV-DISCOUNT-FACTOR(WS-I - 1))
051200         COMPUTE WS-LN-DFB ROUNDED =
051300             FUNCTION LOG (SWPCV-DISCOUNT-FACTOR(WS-I))
051400         COMPUTE WS-LN-DF-INTERP ROUNDED =
051500             WS-LN-DFA +
051600             ((WS-LN-DFB - WS-LN-DFA) *
051700              (SWPCB-LOOKUP-TENOR -
051800                   SWPCV-TENOR-YEARS(WS-I - 1)) /
051900              (SWPCV-TENOR-YEARS(WS-I) -
052000                   SWPCV-TENOR-YEARS(WS-I - 1)))
052100         COMPUTE SWPCB-RESULT-DF ROUNDED =
052200             FUNCTION EXP (WS-LN-DF-INTERP)
052300         SET FIN-TABLA            TO TRUE
052400     END-IF
052500*
052600     .
052700 4150-BUSCA-TRAMO-DF-EXIT.
052800     EXIT.
052900******************************************************************
053000*                  4200-FORWARD-RATE                             *
053100*  ENTRA : SWPCB-LOOKUP-TENOR (T1), SWPCB-LOOKUP-TENOR-2 (T2)    *
053200*  SALE  : SWPCB-RESULT-RATE                                     *
053300******************************************************************
053400 4200-FORWARD-RATE.
053500*
053600     IF  SWPCB-LOOKUP-TENOR-2 NOT > SWPCB-LOOKUP-TENOR
053700         SET SWPCB-RC-INVALID-QUOTE  TO TRUE
053800         MOVE 'T2 DEBE SER MAYOR QUE T1' TO WK-RC-MESSAGE
053900         GO TO 4200-FORWARD-RATE-EXIT
054000     END-IF
054100*
054200     MOVE SWPCB-LOOKUP-TENOR         TO WS-T1
054300     PERFORM 4100-DISCOUNT-FACTOR-LOOKUP
054400        THRU 4100-DISCOUNT-FACTOR-LOOKUP-EXIT
054500     MOVE SWPCB-RESULT-DF            TO WS-DF1
054600*
054700     MOVE SWPCB-LOOKUP-TENOR-2       TO SWPCB-LOOKUP-TENOR
054800     PERFORM 4100-DISCOUNT-FACTOR-LOOKUP
054900        THRU 4100-DISCOUNT-FACTOR-LOOKUP-EXIT
055000     MOVE SWPCB-RESULT-DF            TO WS-DF2
055100*
055200     COMPUTE SWPCB-RESULT-RATE ROUNDED =
055300         FUNCTION LOG (WS-DF1 / WS-DF2) / (WS-T2 - WS-T1)
055400*
055500     MOVE WS-T1                      TO SWPCB-LOOKUP-TENOR
055600     MOVE WS-T2                      TO SWPCB-LOOKUP-TENOR-2
055700*
055800     .
055900 4200-FORWARD-RATE-EXIT.
056000     EXIT.
056100******************************************************************
056200*                  5000-BUMP-PARALLEL                            *
056300*  APLICA UN BUMP PARALELO DE SWPCB-BUMP-BP PUNTOS BASICOS A     *
056400*  TODOS LOS NODOS DE LA CURVA  (DF' = DF * EXP(-BUMP*T)).       *
056500******************************************************************
056600 5000-BUMP-PARALLEL.
056700*
056800     COMPUTE WS-BUMP-DEC ROUNDED = SWPCB-BUMP-BP / 10000
056900*
057000     PERFORM 5050-BUMP-UN-NODO THRU 5050-BUMP-UN-NODO-EXIT
057100         VARYING WS-K FROM 1 BY 1
057200         UNTIL WS-K > SWPCV-NODE-COUNT
057300*
057400     MOVE 'BUMP1BP '                 TO SWPCV-CURVE-VARIANT
057500*
057600     .
057700 5000-BUMP-PARALLEL-EXIT.
057800     EXIT.
057900******************************************************************
058000*                 5050-BUMP-UN-NODO                              *
058100*  APLICA EL BUMP PARALELO AL NODO WS-K (DF' = DF*EXP(-B*T)).    *
058200******************************************************************
058300 5050-BUMP-UN-NODO.
058400*
058500     COMPUTE SWPCV-DISCOUNT-FACTOR(WS-K) ROUNDED =
058600         SWPCV-DISCOUNT-FACTOR(WS-K) *
058700         FUNCTION EXP ((WS-BUMP-DEC * -1) *
058800                        SWPCV-TENOR-YEARS(WS-K))
058900*
059000     COMPUTE SWPCV-ZERO-RATE(WS-K) ROUNDED =
059100         SWPCV-ZERO-RATE(WS-K) + WS-BUMP-DEC
059200*
059300     .
059400 5050-BUMP-UN-NODO-EXIT.
059500     EXIT.
059600******************************************************************
059700*                5100-KEY-RATE-SHIFT                             *
059800*  ARMA LOS 3 PUNTOS DEL CORRIMIENTO TRIANGULAR (K-W,0) (K,B)    *
059900*  (K+W,0) Y LOS APLICA VIA 5200-GENERIC-SHIFT.                  *
060000******************************************************************
060100 5100-KEY-RATE-SHIFT.
060200*
060300     SET WK-KR-IDX TO SWPCB-KEY-TENOR-IDX
060400     MOVE WK-KR-TENOR (WK-KR-IDX)     TO WS-KEY-TENOR
060500     MOVE WK-KR-HALF-WIDTH (WK-KR-IDX) TO WS-KEY-HALF-WIDTH
060600*
060700     COMPUTE WS-NODE-TENOR-LO ROUNDED =
060800         WS-KEY-TENOR - WS-KEY-HALF-WIDTH
060900     COMPUTE WS-NODE-TENOR-HI ROUNDED =
061000         WS-KEY-TENOR + WS-KEY-HALF-WIDTH
061100*
061200     MOVE 3                          TO SWPCB-SHIFT-POINT-COUNT
061300*
061400     MOVE WS-NODE-TENOR-LO            TO
061500                          SWPCB-SP-TENOR(1)
061600     MOVE ZEROS                       TO
061700                          SWPCB-SP-SHIFT-BP(1)
061800*
061900     MOVE WS-KEY-TENOR                 TO
062000                          SWPCB-SP-TENOR(2)
062100     MOVE SWPCB-BUMP-BP                TO
062200                          SWPCB-SP-SHIFT-BP(2)
062300*
062400     MOVE WS-NODE-TENOR-HI             TO
062500                          SWPCB-SP-TENOR(3)
062600     MOVE ZEROS                        TO
062700                          SWPCB-SP-SHIFT-BP(3)
062800*
062900     PERFORM 5200-GENERIC-SHIFT
063000        THRU 5200-GENERIC-SHIFT-EXIT
063100*
063200     MOVE 'KEYRATE '                  TO SWPCV-CURVE-VARIANT
063300*
063400     .
063500 5100-KEY-RATE-SHIFT-EXIT.
063600     EXIT.
063700******************************************************************
063800*                5200-GENERIC-SHIFT                              *
063900*  DESPLAZA CADA NODO SEGUN LA INTERPOLACION LINEAL (CON         *
064000*  EXTRAPOLACION PLANA) DE SWPCB-SHIFT-POINT-TABLE SOBRE EL      *
064100*  TENOR, Y RECALCULA EL DF DEL NODO  (DF' = EXP(-Z'*T)).        *
064200******************************************************************
064300 5200-GENERIC-SHIFT.
064400*
064500     PERFORM 5250-DESPLAZA-UN-NODO THRU
064600             5250-DESPLAZA-UN-NODO-EXIT
064700         VARYING WS-K FROM 1 BY 1
064800         UNTIL WS-K > SWPCV-NODE-COUNT
064900*
065000     .
065100 5200-GENERIC-SHIFT-EXIT.
065200     EXIT.
065300******************************************************************
065400*               5250-DESPLAZA-UN-NODO                           *
065500*  DESPLAZA EL NODO WS-K SEGUN LA TABLA DE PUNTOS DE CORRIMIENTO *
065600*  Y RECALCULA SU DF.                                            *
065700******************************************************************
065800 5250-DESPLAZA-UN-NODO.
065900*
066000     MOVE SWPCV-TENOR-YEARS(WS-K) TO WS-TENOR
066100     PERFORM 5300-SHIFT-AT-TENOR
066200        THRU 5300-SHIFT-AT-TENOR-EXIT
066300*
066400     COMPUTE SWPCV-ZERO-RATE(WS-K) ROUNDED =
066500         SWPCV-ZERO-RATE(WS-K) + WS-SHIFT-DEC
066600*
066700     COMPUTE SWPCV-DISCOUNT-FACTOR(WS-K) ROUNDED =
066800         FUNCTION EXP ((SWPCV-ZERO-RATE(WS-K) * -1) *
066900                        SWPCV-TENOR-YEARS(WS-K))
067000*
067100     .
067200 5250-DESPLAZA-UN-NODO-EXIT.
067300     EXIT.
067400******************************************************************
067500*                5300-SHIFT-AT-TENOR                             *
067600*  ENTRA : WS-TENOR     SALE : WS-SHIFT-DEC                      *
067700******************************************************************
067800 5300-SHIFT-AT-TENOR.
067900*
068000     IF  WS-TENOR NOT > SWPCB-SP-TENOR(1)
068100         COMPUTE WS-SHIFT-DEC ROUNDED =
068200             SWPCB-SP-SHIFT-BP(1) / 10000
068300         GO TO 5300-SHIFT-AT-TENOR-EXIT
068400     END-IF
068500*
068600     IF  WS-TENOR NOT < SWPCB-SP-TENOR(SWPCB-SHIFT-POINT-COUNT)
068700         COMPUTE WS-SHIFT-DEC ROUNDED =
068800             SWPCB-SP-SHIFT-BP(SWPCB-SHIFT-POINT-COUNT) / 10000
068900         GO TO 5300-SHIFT-AT-TENOR-EXIT
069000     END-IF
069100*
069200     SET NO-FIN-TABLA                TO TRUE
069300     PERFORM 5350-BUSCA-TRAMO-SHIFT THRU
069400             5350-BUSCA-TRAMO-SHIFT-EXIT
069500         VARYING WS-I FROM 2 BY 1
069600         UNTIL WS-I > SWPCB-SHIFT-POINT-COUNT OR FIN-TABLA
069700*
069800     .
069900 5300-SHIFT-AT-TENOR-EXIT.
070000     EXIT.
070100******************************************************************
070200*              5350-BUSCA-TRAMO-SHIFT                           *
070300*  PRUEBA SI WS-TENOR CAE EN EL TRAMO (WS-I-1, WS-I) DE LA       *
070400*  TABLA DE PUNTOS DE CORRIMIENTO Y, DE SER ASI, INTERPOLA.      *
070500******************************************************************
070600 5350-BUSCA-TRAMO-SHIFT.
070700*
070800     IF  WS-TENOR NOT > SWPCB-SP-TENOR(WS-I)
070900         COMPUTE WS-SHIFT-BP ROUNDED =
071000             SWPCB-SP-SHIFT-BP(WS-I - 1) +
071100             ((SWPCB-SP-SHIFT-BP(WS-I) -
071200                   SWPCB-SP-SHIFT-BP(WS-I - 1)) *
071300              (WS-TENOR - SWPCB-SP-TENOR(WS-I - 1)) /
071400              (SWPCB-SP-TENOR(WS-I) -
071500                   SWPCB-SP-TENOR(WS-I - 1)))
071600         COMPUTE WS-SHIFT-DEC ROUNDED = WS-SHIFT-BP / 10000
071700         SET FIN-TABLA            TO TRUE
071800     END-IF
071900*
072000     .
072100 5350-BUSCA-TRAMO-SHIFT-EXIT.
072200     EXIT.
072300******************************************************************
072400*              9999-ABEND-BAD-FUNCTION                           *
072500*  CODIGO DE FUNCION NO RECONOCIDO EN LA COMMAREA -- ERROR DE    *
072600*  PROGRAMACION DEL LLAMADOR, NO UN ERROR DE DATOS.              *
072700******************************************************************
072800 9999-ABEND-BAD-FUNCTION.
072900*
073000     MOVE SWPCB-FUNCTION-CODE        TO WS-DIAG-FUNCTION
073100     DISPLAY 'SWPB010 - FUNCION NO RECONOCIDA: ' WS-DIAG-AREA
073200     SET SWPCB-RC-INVALID-QUOTE      TO TRUE
073300*
073400     .
073500 9999-ABEND-BAD-FUNCTION-EXIT.
073600     EXIT.
