000100******************************************************************
000200*                                                                *
000300*                       *SWPB020*                                *
000400*                        --------                                *
000500*                                                                *
000600*   SUBPROGRAMA DE CALENDARIO DE PAGOS (SCHEDULE) Y FRACCIONES  *
000700*   DE DEVENGO (DAYCOUNT) PARA LAS PATAS DE UN SWAP.             *
000800*                                                                *
000900*   DESCRIPCION DE LA LINKAGE :                                 *
001000*                                                                *
001100*   NOMBRE            DESCRIPCION                                *
001200*  --------           -------------                              *
001300*   SWPSB-SCHEDULE-COMMAREA  COMMAREA DE FUNCION (COPY SWPSB01)  *
001400*   SWPSC-SCHEDULE-AREA      CALENDARIO DE LA PATA   (SWPSC01)   *
001500*                                                                *
001600******************************************************************
001700*        L O G    D E   M O D I F I C A C I O N E S              *
001800******************************************************************
001900*  FECHA       PROGRAMADOR   TICKET     DESCRIPCION              *
002000*  ---------   -----------   --------   ------------------------ *
002100*  1991-03-11  R.OKONKWO     SWR-0002   VERSION INICIAL          *
002200*  1991-05-06  R.OKONKWO     SWR-0004   30/360 US (REGLA D30)    *
002300*  1992-01-14  T.ASHWORTH    SWR-0007   CLIPPING FIN DE MES      *
002400*  1996-07-09  P.DELACROIX   SWR-0044   CAPACIDAD 400 PERIODOS   *
002500*  1999-01-18  R.OKONKWO     SWR-0099   AJUSTE CENTURY (Y2K)     *
002600*  2004-08-02  K.OYELARAN    SWR-0140   PASO EN MESES VARIABLE   *
002700*  2009-02-20  M.FAIRWEATHER SWR-0175   ACT/365 PARA TIEMPOS DE  *
002800*                                       DESCUENTO DEL MOTOR      *
002900******************************************************************
003000 IDENTIFICATION DIVISION.
003100*
003200 PROGRAM-ID.   SWPB020.
003300 AUTHOR.       R.OKONKWO.
003400 INSTALLATION. FACTORIA - SWR.
003500 DATE-WRITTEN. 11/03/1991.
003600 DATE-COMPILED.
003700 SECURITY.     NINGUNA CLASIFICACION ESPECIAL.
003800******************************************************************
003900*                                                                *
004000*        E N V I R O N M E N T         D I V I S I O N           *
004100*                                                                *
004200******************************************************************
004300 ENVIRONMENT DIVISION.
004400*
004500 CONFIGURATION SECTION.
004600*
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM
004900     CLASS NUMERICA IS '0' THRU '9'
005000     UPSI-0 IS SW-RUN-SWITCH.
005100*
005200 INPUT-OUTPUT SECTION.
005300******************************************************************
005400*                                                                *
005500*                D A T A            D I V I S I O N              *
005600*                                                                *
005700******************************************************************
005800 DATA DIVISION.
005900******************************************************************
006000*         W O R K I N G   S T O R A G E   S E C T I O N          *
006100******************************************************************
006200 WORKING-STORAGE SECTION.
006300******************************************************************
006400*                  AREA DE VARIABLES AUXILIARES                  *
006500******************************************************************
006600 01  WS-VARIABLES-AUXILIARES.
006700     05  WS-PROGRAMA                 PIC X(08) VALUE 'SWPB020'.
006800     05  WS-I                        PIC S9(04) COMP VALUE ZEROS.
006900     05  WS-K                        PIC S9(04) COMP VALUE ZEROS.
007000     05  WS-N                        PIC S9(04) COMP VALUE ZEROS.
007100     05  WS-STEP-MESES               PIC S9(04) COMP VALUE ZEROS.
007200     05  WS-ULTIMO-DIA-MES           PIC S9(02) COMP VALUE ZEROS.
007300     05  WS-AAAA-T                   PIC S9(04) COMP VALUE ZEROS.
007400     05  WS-MM-T                     PIC S9(04) COMP VALUE ZEROS.
007500     05  WS-DD-T                     PIC S9(04) COMP VALUE ZEROS.
007600     05  WS-MESES-TOTAL              PIC S9(06) COMP VALUE ZEROS.
007700     05  WS-D1                       PIC S9(02) COMP VALUE ZEROS.
007800     05  WS-D2                       PIC S9(02) COMP VALUE ZEROS.
007900     05  WS-DIAS-ABSOLUTOS-1         PIC S9(09) COMP VALUE ZEROS.
008000     05  WS-DIAS-ABSOLUTOS-2         PIC S9(09) COMP VALUE ZEROS.
008100     05  WS-COCIENTE-TEMP            PIC S9(06) COMP VALUE ZEROS.
008200     05  WS-RESTO-4                  PIC S9(04) COMP VALUE ZEROS.
008300     05  WS-RESTO-100                PIC S9(04) COMP VALUE ZEROS.
008400     05  WS-RESTO-400                PIC S9(04) COMP VALUE ZEROS.
008500*
008600*        FECHAS DE TRABAJO PARA EL PASEO DEL CALENDARIO
008700     05  WS-FECHA-ANCLA              PIC 9(08) VALUE ZEROS.
008800     05  WS-FECHA-ANCLA-R  REDEFINES WS-FECHA-ANCLA.
008900         10  WS-FA-AAAA              PIC 9(04).
009000         10  WS-FA-MM                PIC 9(02).
009100         10  WS-FA-DD                PIC 9(02).
009200*
009300     05  WS-FECHA-SIGUIENTE          PIC 9(08) VALUE ZEROS.
009400     05  WS-FECHA-SIGUIENTE-R  REDEFINES WS-FECHA-SIGUIENTE.
009500         10  WS-FS-AAAA              PIC 9(04).
009600         10  WS-FS-MM                PIC 9(02).
009700         10  WS-FS-DD                PIC 9(02).
009800*
009900*        TABLA DE ULTIMO DIA DEL MES (NO BISIESTO), REUTILIZADA
010000*        EN EL CLIPPING DE FIN DE MES Y EN ACT/365
010100     05  WK-DIAS-MES-INIC-DATA.
010200         10  FILLER                  PIC 9(02) VALUE 31.
010300         10  FILLER                  PIC 9(02) VALUE 28.
010400         10  FILLER                  PIC 9(02) VALUE 31.
010500         10  FILLER                  PIC 9(02) VALUE 30.
010600         10  FILLER                  PIC 9(02) VALUE 31.
010700         10  FILLER                  PIC 9(02) VALUE 30.
010800         10  FILLER                  PIC 9(02) VALUE 31.
010900         10  FILLER                  PIC 9(02) VALUE 31.
011000         10  FILLER                  PIC 9(02) VALUE 30.
011100         10  FILLER                  PIC 9(02) VALUE 31.
011200         10  FILLER                  PIC 9(02) VALUE 30.
011300         10  FILLER                  PIC 9(02) VALUE 31.
011400     05  WK-DIAS-MES REDEFINES WK-DIAS-MES-INIC-DATA.
011500         10  WK-DM-ULTIMO-DIA OCCURS 12 TIMES
011600                                PIC 9(02).
011700     05  FILLER                      PIC X(10) VALUE SPACES.
011800******************************************************************
011900*                        AREA DE CONTANTES                       *
012000******************************************************************
012100 01  CT-CONTANTES.
012200     05  CT-PROGRAMA                 PIC X(08)   VALUE 'SWPB020'.
012300     05  CT-DIAS-ANO                 PIC S9(03)V9(02) VALUE
012400                                             365.00.
012500     05  CT-DIAS-MES-30-360          PIC S9(02) COMP VALUE 30.
012600     05  FILLER                      PIC X(10) VALUE SPACES.
012700******************************************************************
012800*                COPYS DE CONSTANTES COMPARTIDAS                 *
012900******************************************************************
013000     COPY SWPWK01.
013100*
013200 LINKAGE SECTION.
013300*
013400     COPY SWPSB01.
013500     COPY SWPSC01.
013600******************************************************************
013700*                                                                *
013800*           P R O C E D U R E      D I V I S I O N               *
013900*                                                                *
014000******************************************************************
014100 PROCEDURE DIVISION USING SWPSB-SCHEDULE-COMMAREA
014200                           SWPSC-SCHEDULE-AREA.
014300*
014400 MAINLINE.
014500*
014600     PERFORM 1000-INICIO
014700        THRU 1000-INICIO-EXIT
014800*
014900     PERFORM 2000-PROCESO
015000        THRU 2000-PROCESO-EXIT
015100*
015200     GOBACK
015300     .
015400 1000-INICIO.
015500*
015600     SET SWPSB-RC-OK                 TO TRUE
015700     MOVE SPACES                     TO WK-RC-MESSAGE
015800*
015900     .
016000 1000-INICIO-EXIT.
016100     EXIT.
016200******************************************************************
016300*                        2000-PROCESO                            *
016400******************************************************************
016500 2000-PROCESO.
016600*
016700     EVALUATE SWPSB-FUNCTION-CODE
016800         WHEN WK-CT-FN-SCHEDULE
016900             PERFORM 3000-BUILD-SCHEDULE
017000                THRU 3000-BUILD-SCHEDULE-EXIT
017100*
017200         WHEN WK-CT-FN-DAYCOUNT
017300             PERFORM 4000-ACCRUAL-FACTOR
017400                THRU 4000-ACCRUAL-FACTOR-EXIT
017500*
017600         WHEN OTHER
017700             DISPLAY 'SWPB020 - FUNCION NO RECONOCIDA: '
017800                      SWPSB-FUNCTION-CODE
017900             SET SWPSB-RC-BAD-FUNCTION TO TRUE
018000     END-EVALUATE
018100*
018200     .
018300 2000-PROCESO-EXIT.
018400     EXIT.
018500******************************************************************
018600*                 3000-BUILD-SCHEDULE                            *
018700*  CONSTRUYE LOS PERIODOS DE LA PATA PASEANDO LA FECHA ANCLA EN  *
018800*  PASOS DE SWPSB-STEP-MONTHS MESES, DESDE LA FECHA DE INICIO DE *
018900*  DEVENGO HASTA QUE EL NUMERO DE PERIODOS SOLICITADO SE CUMPLA. *
019000*  CONVENCION DE FIN DE MES: SI EL DIA ANCLA NO EXISTE EN EL MES *
019100*  DESTINO, SE USA EL ULTIMO DIA DE ESE MES.                     *
019200******************************************************************
019300 3000-BUILD-SCHEDULE.
019400*
019500     IF  SWPSB-PAYMENTS-PER-YEAR NOT > ZEROS
019600         SET SWPSB-RC-BAD-FREQUENCY  TO TRUE
019700         MOVE 'PAGOS POR ANO DEBE SER MAYOR QUE CERO' TO
019800                                      WK-RC-MESSAGE
019900         GO TO 3000-BUILD-SCHEDULE-EXIT
020000     END-IF
020100*
020200     COMPUTE WS-N ROUNDED =
020300         SWPSB-TENOR-YEARS * SWPSB-PAYMENTS-PER-YEAR
020400*
020500     IF  WS-N < 1
020600         SET SWPSB-RC-BAD-FREQUENCY  TO TRUE
020700         MOVE 'NUMERO DE PERIODOS MENOR QUE UNO' TO
020800                                      WK-RC-MESSAGE
020900         GO TO 3000-BUILD-SCHEDULE-EXIT
021000     END-IF
021100*
021200     IF  WS-N > 400
021300         SET SWPSB-RC-BAD-FREQUENCY  TO TRUE
021400         MOVE 'CAPACIDAD DE CALENDARIO EXCEDIDA' TO
021500                                      WK-RC-MESSAGE
021600         GO TO 3000-BUILD-SCHEDULE-EXIT
021700     END-IF
021800*
021900     COMPUTE WS-STEP-MESES ROUNDED = 12 / SWPSB-PAYMENTS-PER-YEAR
022000*
022100     MOVE SWPSB-LEG-CODE              TO SWPSC-LEG-CODE
022200     MOVE SWPSB-DAYCOUNT-CODE         TO SWPSC-DAYCOUNT-CODE
022300     MOVE WS-N                        TO SWPSC-PERIOD-COUNT
022400     MOVE SWPSB-PAYMENTS-PER-YEAR     TO SWPSC-FREQUENCY
022500     MOVE WS-STEP-MESES               TO SWPSC-STEP-MONTHS
022600*
022700     MOVE SWPSB-EFFECTIVE-DATE        TO WS-FECHA-ANCLA
022800*
022900     PERFORM 3050-GENERA-UN-PERIODO THRU
023000             3050-GENERA-UN-PERIODO-EXIT
023100         VARYING WS-K FROM 1 BY 1 UNTIL WS-K > WS-N
023200*
023300     .
023400 3000-BUILD-SCHEDULE-EXIT.
023500     EXIT.
023600******************************************************************
023700*               3050-GENERA-UN-PERIODO                           *
023800*  CALCULA EL PERIODO WS-K DEL CALENDARIO -- FECHA DE INICIO,    *
023900*  FECHA DE FIN (RECORTADA AL FIN DE MES CUANDO CORRESPONDE) Y   *
024000*  FACTOR DE DEVENGO -- A PARTIR DE WS-FECHA-ANCLA.              *
024100******************************************************************
024200 3050-GENERA-UN-PERIODO.
024300*
024400     MOVE WS-FECHA-ANCLA           TO
024500                          SWPSC-PERIOD-START(WS-K)
024600*
024700     MOVE WS-FA-AAAA                TO WS-AAAA-T
024800     COMPUTE WS-MESES-TOTAL =
024900         (WS-AAAA-T * 12) + WS-FA-MM + WS-STEP-MESES
025000     COMPUTE WS-AAAA-T = (WS-MESES-TOTAL - 1) / 12
025100     COMPUTE WS-MM-T = WS-MESES-TOTAL -
025200                           (WS-AAAA-T * 12)
025300     IF  WS-MM-T = 0
025400         MOVE 12                   TO WS-MM-T
025500         SUBTRACT 1 FROM WS-AAAA-T
025600     END-IF
025700*
025800     PERFORM 3100-ULTIMO-DIA-DEL-MES
025900        THRU 3100-ULTIMO-DIA-DEL-MES-EXIT
026000*
026100     IF  WS-FA-DD > WS-ULTIMO-DIA-MES
026200         MOVE WS-ULTIMO-DIA-MES    TO WS-DD-T
026300     ELSE
026400         MOVE WS-FA-DD             TO WS-DD-T
026500     END-IF
026600*
026700     MOVE WS-AAAA-T                TO WS-FS-AAAA
026800     MOVE WS-MM-T                  TO WS-FS-MM
026900     MOVE WS-DD-T                  TO WS-FS-DD
027000*
027100     MOVE WS-FECHA-SIGUIENTE       TO
027200                          SWPSC-PERIOD-END(WS-K)
027300*
027400     MOVE WS-FECHA-ANCLA           TO SWPSB-DC-START-DATE
027500     MOVE WS-FECHA-SIGUIENTE       TO SWPSB-DC-END-DATE
027600     MOVE SWPSB-DAYCOUNT-CODE      TO SWPSB-DC-CONVENTION
027700     PERFORM 4000-ACCRUAL-FACTOR
027800        THRU 4000-ACCRUAL-FACTOR-EXIT
027900     MOVE SWPSB-ACCRUAL-RESULT     TO
028000                          SWPSC-ACCRUAL-FACTOR(WS-K)
028100*
028200     MOVE WS-FECHA-SIGUIENTE       TO WS-FECHA-ANCLA
028300*
028400     .
028500 3050-GENERA-UN-PERIODO-EXIT.
028600     EXIT.
028700******************************************************************
028800*               3100-ULTIMO-DIA-DEL-MES                          *
028900*  ENTRA : WS-AAAA-T, WS-MM-T     SALE : WS-ULTIMO-DIA-MES        *
029000*  FEBRERO SE AJUSTA POR BISIESTO (REGLA GREGORIANA COMPLETA).    *
029100******************************************************************
029200 3100-ULTIMO-DIA-DEL-MES.
029300*
029400     MOVE WK-DM-ULTIMO-DIA(WS-MM-T)   TO WS-ULTIMO-DIA-MES
029500*
029600     IF  WS-MM-T = 2
029700         DIVIDE WS-AAAA-T BY 4 GIVING WS-COCIENTE-TEMP
029800             REMAINDER WS-RESTO-4
029900         DIVIDE WS-AAAA-T BY 100 GIVING WS-COCIENTE-TEMP
030000             REMAINDER WS-RESTO-100
030100         DIVIDE WS-AAAA-T BY 400 GIVING WS-COCIENTE-TEMP
030200             REMAINDER WS-RESTO-400
030300         IF  (WS-RESTO-4 = 0 AND WS-RESTO-100 NOT = 0)
030400              OR WS-RESTO-400 = 0
030500             MOVE 29                  TO WS-ULTIMO-DIA-MES
030600         END-IF
030700     END-IF
030800*
030900     .
031000 3100-ULTIMO-DIA-DEL-MES-EXIT.
031100     EXIT.
031200******************************************************************
031300*                 4000-ACCRUAL-FACTOR                            *
031400*  FRACCION DE DEVENGO ENTRE SWPSB-DC-START-DATE Y                *
031500*  SWPSB-DC-END-DATE SEGUN SWPSB-DC-CONVENTION ('ACT365' O        *
031600*  '30/360').  SALE: SWPSB-ACCRUAL-RESULT                        *
031700******************************************************************
031800 4000-ACCRUAL-FACTOR.
031900*
032000     EVALUATE SWPSB-DC-CONVENTION
032100         WHEN 'ACT365'
032200             PERFORM 4100-ACT-365
032300                THRU 4100-ACT-365-EXIT
032400*
032500         WHEN '30/360'
032600             PERFORM 4200-TREINTA-360-US
032700                THRU 4200-TREINTA-360-US-EXIT
032800*
032900         WHEN OTHER
033000             SET SWPSB-RC-BAD-DAYCOUNT TO TRUE
033100             MOVE 'BASE DE CALCULO DESCONOCIDA' TO
033200                                      WK-RC-MESSAGE
033300     END-EVALUATE
033400*
033500     .
033600 4000-ACCRUAL-FACTOR-EXIT.
033700     EXIT.
033800******************************************************************
033900*                    4100-ACT-365                                *
034000*  FRACCION = DIAS CALENDARIO ENTRE LAS DOS FECHAS / 365.         *
034100*  LOS DIAS SE CALCULAN VIA NUMERO DE DIA JULIANO ABSOLUTO        *
034200*  (CONTEO DE DIAS DESDE UN EPOCH FIJO), EVITANDO LA FUNCION      *
034300*  INTRINSECA DE FECHAS.                                         *
034400******************************************************************
034500 4100-ACT-365.
034600*
034700     MOVE SWPSB-DC-START-DATE        TO WS-FECHA-ANCLA
034800     PERFORM 4300-DIA-JULIANO-ABSOLUTO
034900        THRU 4300-DIA-JULIANO-ABSOLUTO-EXIT
035000     MOVE WS-DIAS-ABSOLUTOS-2         TO WS-DIAS-ABSOLUTOS-1
035100*
035200     MOVE SWPSB-DC-END-DATE           TO WS-FECHA-ANCLA
035300     PERFORM 4300-DIA-JULIANO-ABSOLUTO
035400        THRU 4300-DIA-JULIANO-ABSOLUTO-EXIT
035500*
035600     COMPUTE SWPSB-ACCRUAL-RESULT ROUNDED =
035700         (WS-DIAS-ABSOLUTOS-2 - WS-DIAS-ABSOLUTOS-1) /
035800         CT-DIAS-ANO
035900*
036000     .
036100 4100-ACT-365-EXIT.
036200     EXIT.
036300******************************************************************
036400*                4200-TREINTA-360-US                             *
036500*  FRACCION = ((Y2-Y1)*360 + (M2-M1)*30 + (D2-D1)) / 360, CON    *
036600*  D1 = MIN(DIA-INICIO,30); D2 = DIA-FIN, EXCEPTO D2=MIN(DIA-FIN,*
036700*  30) CUANDO DIA-INICIO = 30 (REGLA US DEL 31 DE INICIO/FIN).   *
036800******************************************************************
036900 4200-TREINTA-360-US.
037000*
037100     MOVE SWPSB-DC-START-DATE        TO WS-FECHA-ANCLA
037200     MOVE SWPSB-DC-END-DATE          TO WS-FECHA-SIGUIENTE
037300*
037400     IF  WS-FA-DD > CT-DIAS-MES-30-360
037500         MOVE CT-DIAS-MES-30-360      TO WS-D1
037600     ELSE
037700         MOVE WS-FA-DD                TO WS-D1
037800     END-IF
037900*
038000     IF  WS-D1 = CT-DIAS-MES-30-360 AND WS-FS-DD = 31
038100         MOVE CT-DIAS-MES-30-360      TO WS-D2
038200     ELSE
038300         MOVE WS-FS-DD                TO WS-D2
038400     END-IF
038500*
038600     COMPUTE SWPSB-ACCRUAL-RESULT ROUNDED =
038700         (((WS-FS-AAAA - WS-FA-AAAA) * 360) +
038800          ((WS-FS-MM - WS-FA-MM) * 30) +
038900          (WS-D2 - WS-D1)) / 360
039000*
039100     .
039200 4200-TREINTA-360-US-EXIT.
039300     EXIT.
039400******************************************************************
039500*            4300-DIA-JULIANO-ABSOLUTO                          *
039600*  CONVIERTE WS-FECHA-ANCLA (AAAAMMDD) EN UN CONTADOR ABSOLUTO   *
039700*  DE DIAS (FORMULA DEL DIA JULIANO, ALGORITMO ESTANDAR).        *
039800*  SALE : WS-DIAS-ABSOLUTOS-2                                    *
039900******************************************************************
040000 4300-DIA-JULIANO-ABSOLUTO.
040100*
040200     COMPUTE WS-DIAS-ABSOLUTOS-2 =
040300         (1461 * (WS-FA-AAAA + 4800 +
040400                   ((WS-FA-MM - 14) / 12))) / 4
040500         + (367 * (WS-FA-MM - 2 -
040600                   (12 * ((WS-FA-MM - 14) / 12)))) / 12
040700         - (3 * ((WS-FA-AAAA + 4900 +
040800                   ((WS-FA-MM - 14) / 12)) / 100)) / 4
040900         + WS-FA-DD - 32075
041000*
041100     .
041200 4300-DIA-JULIANO-ABSOLUTO-EXIT.
041300     EXIT.
