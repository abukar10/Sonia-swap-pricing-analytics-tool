000100******************************************************************
000200*                                                                *
000300*                       *SWPB030*                                *
000400*                        --------                                *
000500*                                                                *
000600*   SUBPROGRAMA DE VALORACION DE UN SWAP DE TASA DE INTERES     *
000700*   (SONIA GBP).  CONSTRUYE LOS CALENDARIOS DE AMBAS PATAS       *
000800*   (LLAMANDO A SWPB020), PROYECTA Y DESCUENTA CADA FLUJO        *
000900*   (LLAMANDO A SWPB010) Y ACUMULA LA PV DE CADA PATA Y LA NPV.  *
001000*                                                                *
001100*   DESCRIPCION DE LA LINKAGE :                                 *
001200*                                                                *
001300*   NOMBRE                    DESCRIPCION                        *
001400*  --------                   -------------                      *
001500*   SWPPB-PRICING-COMMAREA    COMMAREA DE FUNCION   (SWPPB01)    *
001600*   SWPTR-TRADE-RECORD        OPERACION A VALORAR   (SWPTR01)    *
001700*   SWPDC-CURVE-AREA          CURVA DE DESCUENTO    (SWPCV01)    *
001800*   SWPPC-CURVE-AREA          CURVA DE PROYECCION   (SWPCV01)    *
001900*   SWPCF-CASHFLOW-AREA       FLUJOS DE SALIDA      (SWPCF01)    *
002000*                                                                *
002100******************************************************************
002200*        L O G    D E   M O D I F I C A C I O N E S              *
002300******************************************************************
002400*  FECHA       PROGRAMADOR   TICKET     DESCRIPCION              *
002500*  ---------   -----------   --------   ------------------------ *
002600*  1991-04-02  T.ASHWORTH    SWR-0003   VERSION INICIAL          *
002700*  1991-06-19  T.ASHWORTH    SWR-0005   PATA FLOTANTE (FWDRATE)  *
002800*  1994-06-15  T.ASHWORTH    SWR-0022   SPREAD ADITIVO           *
002900*  1996-07-09  P.DELACROIX   SWR-0044   CAPACIDAD 400 FLUJOS     *
003000*  1999-01-18  R.OKONKWO     SWR-0099   AJUSTE CENTURY (Y2K)     *
003100*  2002-05-30  K.OYELARAN    SWR-0126   WRITE-DETAIL-FLAG PARA   *
003200*                                       REPRECIOS DE RIESGO      *
003300*  2009-02-20  M.FAIRWEATHER SWR-0175   TIEMPOS DE DESCUENTO     *
003400*                                       SIEMPRE ACT/365          *
003500*  2011-09-14  K.OYELARAN    SWR-0188   EMPACA (COMP-3) LOS      *
003600*                                       CAMPOS DE FLUJO/VP Y    *
003700*                                       AGREGA WS-PASADA-CTR    *
003800*                                       (NIVEL 77)              *
003900******************************************************************
004000 IDENTIFICATION DIVISION.
004100*
004200 PROGRAM-ID.   SWPB030.
004300 AUTHOR.       T.ASHWORTH.
004400 INSTALLATION. FACTORIA - SWR.
004500 DATE-WRITTEN. 02/04/1991.
004600 DATE-COMPILED.
004700 SECURITY.     NINGUNA CLASIFICACION ESPECIAL.
004800******************************************************************
004900*                                                                *
005000*        E N V I R O N M E N T         D I V I S I O N           *
005100*                                                                *
005200******************************************************************
005300 ENVIRONMENT DIVISION.
005400*
005500 CONFIGURATION SECTION.
005600*
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM
005900     CLASS NUMERICA IS '0' THRU '9'
006000     UPSI-0 IS SW-RUN-SWITCH.
006100*
006200 INPUT-OUTPUT SECTION.
006300******************************************************************
006400*                                                                *
006500*                D A T A            D I V I S I O N              *
006600*                                                                *
006700******************************************************************
006800 DATA DIVISION.
006900******************************************************************
007000*         W O R K I N G   S T O R A G E   S E C T I O N          *
007100******************************************************************
007200 WORKING-STORAGE SECTION.
007300******************************************************************
007400*                  AREA DE VARIABLES AUXILIARES                  *
007500******************************************************************
007600*              CONTADOR DE PASADA INDEPENDIENTE                  *
007700******************************************************************
007800 77  WS-PASADA-CTR               PIC S9(04) COMP VALUE ZEROS.
007900******************************************************************
008000 01  WS-VARIABLES-AUXILIARES.
008100     05  WS-PROGRAMA                 PIC X(08) VALUE 'SWPB030'.
008200     05  WS-I                        PIC S9(04) COMP VALUE ZEROS.
008300     05  WS-K                        PIC S9(04) COMP VALUE ZEROS.
008400     05  WS-T-START                  PIC S9(03)V9(06) VALUE ZEROS.
008500     05  WS-T-END                    PIC S9(03)V9(06) VALUE ZEROS.
008600     05  WS-BP-FECHA-TEMP            PIC 9(08) VALUE ZEROS.
008700     05  WS-ACCRUAL-TEMP             PIC S9(01)V9(08) VALUE ZEROS.
008800     05  FILLER                      PIC X(10) VALUE SPACES.
008900******************************************************************
009000*          AREA DE SIGNOS DE PATA (FIJA / FLOTANTE)              *
009100******************************************************************
009200 01  WS-SIGN-AREA.
009300     05  WS-SIGN-FIXED               PIC S9(01) COMP VALUE ZEROS.
009400     05  WS-SIGN-FLOAT               PIC S9(01) COMP VALUE ZEROS.
009500 01  WS-SIGN-AREA-R REDEFINES WS-SIGN-AREA.
009600     05  WS-SIGN-AREA-X              PIC X(04).
009700******************************************************************
009800*      AREA DE TASAS DEL FLUJO EN PROCESO (DF / FORWARD)         *
009900******************************************************************
010000 01  WS-RATE-VALUES.
010100     05  WS-DF                       PIC S9(01)V9(08) VALUE ZEROS.
010200     05  WS-FORWARD-RATE             PIC S9(01)V9(08) VALUE ZEROS.
010300     05  WS-EFFECTIVE-RATE           PIC S9(01)V9(08) VALUE ZEROS.
010400     05  FILLER                      PIC X(10) VALUE SPACES.
010500 01  WS-RATE-VALUES-R REDEFINES WS-RATE-VALUES.
010600     05  WS-DF-ALPHA                 PIC X(09).
010700     05  WS-FORWARD-RATE-ALPHA       PIC X(09).
010800     05  WS-EFFECTIVE-RATE-ALPHA     PIC X(09).
010900     05  FILLER                      PIC X(10).
011000******************************************************************
011100*   AREA DEL FLUJO Y VALOR PRESENTE EN PROCESO (EMPACADO)        *
011200******************************************************************
011300 01  WS-LEG-VALUES.
011400     05  WS-CASHFLOW                 PIC S9(11)V9(02) COMP-3
011500                                                      VALUE ZEROS.
011600     05  WS-PRESENT-VALUE            PIC S9(11)V9(02) COMP-3
011700                                                      VALUE ZEROS.
011800     05  FILLER                      PIC X(10) VALUE SPACES.
011900 01  WS-LEG-VALUES-R REDEFINES WS-LEG-VALUES.
012000     05  WS-CASHFLOW-ALPHA           PIC X(08).
012100     05  WS-PRESENT-VALUE-ALPHA      PIC X(08).
012200     05  FILLER                      PIC X(10).
012300******************************************************************
012400*                        AREA DE CONTANTES                       *
012500******************************************************************
012600 01  CT-CONTANTES.
012700     05  CT-PROGRAMA                 PIC X(08)   VALUE 'SWPB030'.
012800     05  CT-PAGA-FIJO                PIC S9(01) COMP VALUE -1.
012900     05  CT-PAGA-FLOT                PIC S9(01) COMP VALUE 1.
013000     05  FILLER                      PIC X(10) VALUE SPACES.
013100******************************************************************
013200*         AREAS DE TRABAJO PARA LAS LLAMADAS A SUBPROGRAMAS      *
013300******************************************************************
013400     COPY SWPSB01.
013500     COPY SWPSC01 REPLACING ==SWPSC== BY ==WSFX==.
013600     COPY SWPSC01 REPLACING ==SWPSC== BY ==WSFL==.
013700     COPY SWPCB01.
013800     COPY SWPQA01.
013900******************************************************************
014000*                COPYS DE CONSTANTES COMPARTIDAS                 *
014100******************************************************************
014200     COPY SWPWK01.
014300*
014400 LINKAGE SECTION.
014500*
014600     COPY SWPPB01.
014700     COPY SWPTR01.
014800     COPY SWPCV01 REPLACING ==SWPCV== BY ==SWPDC==.
014900     COPY SWPCV01 REPLACING ==SWPCV== BY ==SWPPC==.
015000     COPY SWPCF01.
015100******************************************************************
015200*                                                                *
015300*           P R O C E D U R E      D I V I S I O N               *
015400*                                                                *
015500******************************************************************
015600 PROCEDURE DIVISION USING SWPPB-PRICING-COMMAREA
015700                           SWPTR-TRADE-RECORD
015800                           SWPDC-CURVE-AREA
015900                           SWPPC-CURVE-AREA
016000                           SWPCF-CASHFLOW-AREA.
016100*
016200 MAINLINE.
016300*
016400     PERFORM 1000-INICIO
016500        THRU 1000-INICIO-EXIT
016600*
016700     PERFORM 2000-PROCESO
016800        THRU 2000-PROCESO-EXIT
016900*
017000     GOBACK
017100     .
017200 1000-INICIO.
017300*
017400     SET SWPPB-RC-OK                 TO TRUE
017500     ADD 1                            TO WS-PASADA-CTR
017600     MOVE ZEROS                      TO SWPPB-FIXED-LEG-PV
017700                                         SWPPB-FLOAT-LEG-PV
017800                                         SWPPB-NPV
017900*
018000     .
018100 1000-INICIO-EXIT.
018200     EXIT.
018300******************************************************************
018400*                        2000-PROCESO                            *
018500******************************************************************
018600 2000-PROCESO.
018700*
018800     EVALUATE SWPPB-FUNCTION-CODE
018900         WHEN WK-CT-FN-PRICE
019000             PERFORM 3000-PRICE-TRADE
019100                THRU 3000-PRICE-TRADE-EXIT
019200*
019300         WHEN OTHER
019400             DISPLAY 'SWPB030 - FUNCION NO RECONOCIDA: '
019500                      SWPPB-FUNCTION-CODE
019600             SET SWPPB-RC-BAD-FUNCTION TO TRUE
019700     END-EVALUATE
019800*
019900     .
020000 2000-PROCESO-EXIT.
020100     EXIT.
020200******************************************************************
020300*                   3000-PRICE-TRADE                             *
020400******************************************************************
020500 3000-PRICE-TRADE.
020600*
020700     PERFORM 3100-BUILD-FIXED-SCHEDULE
020800        THRU 3100-BUILD-FIXED-SCHEDULE-EXIT
020900     IF  NOT SWPPB-RC-OK
021000         GO TO 3000-PRICE-TRADE-EXIT
021100     END-IF
021200*
021300     PERFORM 3200-BUILD-FLOAT-SCHEDULE
021400        THRU 3200-BUILD-FLOAT-SCHEDULE-EXIT
021500     IF  NOT SWPPB-RC-OK
021600         GO TO 3000-PRICE-TRADE-EXIT
021700     END-IF
021800*
021900     IF  SWPTR-PAYER-IS-FIXED
022000         MOVE CT-PAGA-FIJO            TO WS-SIGN-FIXED
022100         MOVE CT-PAGA-FLOT            TO WS-SIGN-FLOAT
022200     ELSE
022300         MOVE CT-PAGA-FLOT            TO WS-SIGN-FIXED
022400         MOVE CT-PAGA-FIJO            TO WS-SIGN-FLOAT
022500     END-IF
022600*
022700     IF  SWPPB-WRITE-DETAIL
022800         MOVE ZEROS                   TO SWPCF-CF-COUNT
022900     END-IF
023000*
023100     PERFORM 3400-PRICE-FIXED-LEG
023200        THRU 3400-PRICE-FIXED-LEG-EXIT
023300     PERFORM 3500-PRICE-FLOAT-LEG
023400        THRU 3500-PRICE-FLOAT-LEG-EXIT
023500*
023600     COMPUTE SWPPB-NPV =
023700         SWPPB-FIXED-LEG-PV + SWPPB-FLOAT-LEG-PV
023800*
023900     .
024000 3000-PRICE-TRADE-EXIT.
024100     EXIT.
024200******************************************************************
024300*              3100-BUILD-FIXED-SCHEDULE                         *
024400******************************************************************
024500 3100-BUILD-FIXED-SCHEDULE.
024600*
024700     MOVE WK-CT-FN-SCHEDULE          TO SWPSB-FUNCTION-CODE
024800     MOVE 'FIXED   '                 TO SWPSB-LEG-CODE
024900     MOVE SWPTR-FIXED-DAYCOUNT        TO SWPSB-DAYCOUNT-CODE
025000     MOVE SWPTR-MATURITY-YEARS        TO SWPSB-TENOR-YEARS
025100     MOVE SWPTR-FIXED-FREQ            TO SWPSB-PAYMENTS-PER-YEAR
025200     MOVE SWPTR-EFFECTIVE-DATE        TO SWPSB-EFFECTIVE-DATE
025300*
025400     CALL 'SWPB020' USING SWPSB-SCHEDULE-COMMAREA
025500                           WSFX-SCHEDULE-AREA
025600*
025700     IF  NOT SWPSB-RC-OK
025800         MOVE SWPSB-RETURN-CODE       TO SWPPB-RETURN-CODE
025900     END-IF
026000*
026100     .
026200 3100-BUILD-FIXED-SCHEDULE-EXIT.
026300     EXIT.
026400******************************************************************
026500*              3200-BUILD-FLOAT-SCHEDULE                         *
026600******************************************************************
026700 3200-BUILD-FLOAT-SCHEDULE.
026800*
026900     MOVE WK-CT-FN-SCHEDULE          TO SWPSB-FUNCTION-CODE
027000     MOVE 'FLOATING'                 TO SWPSB-LEG-CODE
027100     MOVE SWPTR-FLOAT-DAYCOUNT        TO SWPSB-DAYCOUNT-CODE
027200     MOVE SWPTR-MATURITY-YEARS        TO SWPSB-TENOR-YEARS
027300     MOVE SWPTR-FLOAT-FREQ            TO SWPSB-PAYMENTS-PER-YEAR
027400     MOVE SWPTR-EFFECTIVE-DATE        TO SWPSB-EFFECTIVE-DATE
027500*
027600     CALL 'SWPB020' USING SWPSB-SCHEDULE-COMMAREA
027700                           WSFL-SCHEDULE-AREA
027800*
027900     IF  NOT SWPSB-RC-OK
028000         MOVE SWPSB-RETURN-CODE       TO SWPPB-RETURN-CODE
028100     END-IF
028200*
028300     .
028400 3200-BUILD-FLOAT-SCHEDULE-EXIT.
028500     EXIT.
028600******************************************************************
028700*                 3400-PRICE-FIXED-LEG                           *
028800*  CASHFLOW = NOCIONAL X TASA FIJA X DEVENGO, CON SIGNO; SE      *
028900*  DESCUENTA AL TIEMPO ACT/365 DESDE LA VALORACION HASTA EL FIN  *
029000*  DEL PERIODO, SOBRE LA CURVA DE DESCUENTO.                     *
029100******************************************************************
029200 3400-PRICE-FIXED-LEG.
029300*
029400     PERFORM 3450-PRICE-UN-FLUJO-FIJO THRU
029500             3450-PRICE-UN-FLUJO-FIJO-EXIT
029600         VARYING WS-K FROM 1 BY 1
029700         UNTIL WS-K > WSFX-PERIOD-COUNT
029800*
029900     .
030000 3400-PRICE-FIXED-LEG-EXIT.
030100     EXIT.
030200******************************************************************
030300*               3450-PRICE-UN-FLUJO-FIJO                         *
030400*  CALCULA Y ACUMULA EL FLUJO FIJO DEL PERIODO WS-K.              *
030500******************************************************************
030600 3450-PRICE-UN-FLUJO-FIJO.
030700*
030800     PERFORM 3600-ACT365-FROM-VALUATION
030900        THRU 3600-ACT365-FROM-VALUATION-EXIT
031000*        (ENTRA WSFX-PERIOD-END(WS-K), SALE WS-T-END)
031100*
031200     COMPUTE WS-CASHFLOW ROUNDED =
031300         SWPTR-NOTIONAL * SWPTR-FIXED-RATE *
031400         WSFX-ACCRUAL-FACTOR(WS-K) * WS-SIGN-FIXED
031500*
031600     MOVE WS-T-END                TO SWPCB-LOOKUP-TENOR
031700     MOVE WK-CT-FN-DFLOOKUP        TO SWPCB-FUNCTION-CODE
031800     CALL 'SWPB010' USING SWPCB-CURVES-COMMAREA
031900                           SWPQA-QUOTE-ARRAY
032000                           SWPDC-CURVE-AREA
032100     MOVE SWPCB-RESULT-DF          TO WS-DF
032200*
032300     COMPUTE WS-PRESENT-VALUE ROUNDED =
032400         WS-CASHFLOW * WS-DF
032500*
032600     ADD WS-PRESENT-VALUE          TO SWPPB-FIXED-LEG-PV
032700*
032800     IF  SWPPB-WRITE-DETAIL
032900         ADD 1                     TO SWPCF-CF-COUNT
033000         MOVE SWPTR-TRADE-ID       TO
033100                  SWPCF-TRADE-ID(SWPCF-CF-COUNT)
033200         MOVE 'FIXED   '           TO
033300                  SWPCF-LEG(SWPCF-CF-COUNT)
033400         MOVE WSFX-PERIOD-START(WS-K) TO
033500                  SWPCF-PERIOD-START(SWPCF-CF-COUNT)
033600         MOVE WSFX-PERIOD-END(WS-K)   TO
033700                  SWPCF-PERIOD-END(SWPCF-CF-COUNT)
033800         MOVE WSFX-ACCRUAL-FACTOR(WS-K) TO
033900                  SWPCF-ACCRUAL-FACTOR(SWPCF-CF-COUNT)
034000         MOVE SWPTR-FIXED-RATE     TO
034100                  SWPCF-COUPON-RATE(SWPCF-CF-COUNT)
034200         MOVE ZEROS                TO
034300                  SWPCF-FORWARD-RATE(SWPCF-CF-COUNT)
034400         MOVE WS-CASHFLOW          TO
034500                  SWPCF-CASHFLOW(SWPCF-CF-COUNT)
034600         MOVE WS-DF                 TO
034700                  SWPCF-DISCOUNT-FACTOR(SWPCF-CF-COUNT)
034800         MOVE WS-PRESENT-VALUE      TO
034900                  SWPCF-PRESENT-VALUE(SWPCF-CF-COUNT)
035000         MOVE WS-T-END              TO
035100                  SWPCF-TIME-TO-PAY(SWPCF-CF-COUNT)
035200     END-IF
035300*
035400     .
035500 3450-PRICE-UN-FLUJO-FIJO-EXIT.
035600     EXIT.
035700******************************************************************
035800*                 3500-PRICE-FLOAT-LEG                           *
035900*  LA TASA EFECTIVA ES LA FORWARD PROYECTADA (T-INICIO, T-FIN)   *
036000*  MAS EL SPREAD; SE DESCUENTA AL FIN DEL PERIODO SOBRE LA       *
036100*  CURVA DE DESCUENTO.                                           *
036200******************************************************************
036300 3500-PRICE-FLOAT-LEG.
036400*
036500     PERFORM 3550-PRICE-UN-FLUJO-FLOAT THRU
036600             3550-PRICE-UN-FLUJO-FLOAT-EXIT
036700         VARYING WS-K FROM 1 BY 1
036800         UNTIL WS-K > WSFL-PERIOD-COUNT
036900*
037000     .
037100 3500-PRICE-FLOAT-LEG-EXIT.
037200     EXIT.
037300******************************************************************
037400*              3550-PRICE-UN-FLUJO-FLOAT                         *
037500*  CALCULA Y ACUMULA EL FLUJO FLOTANTE DEL PERIODO WS-K, USANDO  *
037600*  LA TASA FORWARD PROYECTADA MAS EL SPREAD DEL TRADE.            *
037700******************************************************************
037800 3550-PRICE-UN-FLUJO-FLOAT.
037900*
038000     MOVE WSFL-PERIOD-START(WS-K) TO WS-BP-FECHA-TEMP
038100     PERFORM 3700-ACT365-GENERICO
038200        THRU 3700-ACT365-GENERICO-EXIT
038300     MOVE WS-ACCRUAL-TEMP          TO WS-T-START
038400*
038500     MOVE WSFL-PERIOD-END(WS-K)   TO WS-BP-FECHA-TEMP
038600     PERFORM 3700-ACT365-GENERICO
038700        THRU 3700-ACT365-GENERICO-EXIT
038800     MOVE WS-ACCRUAL-TEMP          TO WS-T-END
038900*
039000     MOVE WK-CT-FN-FWDRATE         TO SWPCB-FUNCTION-CODE
039100     MOVE WS-T-START                TO SWPCB-LOOKUP-TENOR
039200     MOVE WS-T-END                  TO SWPCB-LOOKUP-TENOR-2
039300     CALL 'SWPB010' USING SWPCB-CURVES-COMMAREA
039400                           SWPQA-QUOTE-ARRAY
039500                           SWPPC-CURVE-AREA
039600     MOVE SWPCB-RESULT-RATE         TO WS-FORWARD-RATE
039700*
039800     COMPUTE WS-EFFECTIVE-RATE ROUNDED =
039900         WS-FORWARD-RATE + SWPTR-SPREAD
040000*
040100     COMPUTE WS-CASHFLOW ROUNDED =
040200         SWPTR-NOTIONAL * WS-EFFECTIVE-RATE *
040300         WSFL-ACCRUAL-FACTOR(WS-K) * WS-SIGN-FLOAT
040400*
040500     MOVE WK-CT-FN-DFLOOKUP         TO SWPCB-FUNCTION-CODE
040600     MOVE WS-T-END                  TO SWPCB-LOOKUP-TENOR
040700     CALL 'SWPB010' USING SWPCB-CURVES-COMMAREA
040800                           SWPQA-QUOTE-ARRAY
040900                           SWPDC-CURVE-AREA
041000     MOVE SWPCB-RESULT-DF           TO WS-DF
041100*
041200     COMPUTE WS-PRESENT-VALUE ROUNDED =
041300         WS-CASHFLOW * WS-DF
041400*
041500     ADD WS-PRESENT-VALUE           TO SWPPB-FLOAT-LEG-PV
041600*
041700     IF  SWPPB-WRITE-DETAIL
041800         ADD 1                      TO SWPCF-CF-COUNT
041900         MOVE SWPTR-TRADE-ID        TO
042000                  SWPCF-TRADE-ID(SWPCF-CF-COUNT)
042100         MOVE 'FLOATING'            TO
042200                  SWPCF-LEG(SWPCF-CF-COUNT)
042300         MOVE WSFL-PERIOD-START(WS-K) TO
042400                  SWPCF-PERIOD-START(SWPCF-CF-COUNT)
042500         MOVE WSFL-PERIOD-END(WS-K)   TO
042600                  SWPCF-PERIOD-END(SWPCF-CF-COUNT)
042700         MOVE WSFL-ACCRUAL-FACTOR(WS-K) TO
042800                  SWPCF-ACCRUAL-FACTOR(SWPCF-CF-COUNT)
042900         MOVE WS-EFFECTIVE-RATE     TO
043000                  SWPCF-COUPON-RATE(SWPCF-CF-COUNT)
043100         MOVE WS-FORWARD-RATE       TO
043200                  SWPCF-FORWARD-RATE(SWPCF-CF-COUNT)
043300         MOVE WS-CASHFLOW           TO
043400                  SWPCF-CASHFLOW(SWPCF-CF-COUNT)
043500         MOVE WS-DF                  TO
043600                  SWPCF-DISCOUNT-FACTOR(SWPCF-CF-COUNT)
043700         MOVE WS-PRESENT-VALUE       TO
043800                  SWPCF-PRESENT-VALUE(SWPCF-CF-COUNT)
043900         MOVE WS-T-END               TO
044000                  SWPCF-TIME-TO-PAY(SWPCF-CF-COUNT)
044100     END-IF
044200*
044300     .
044400 3550-PRICE-UN-FLUJO-FLOAT-EXIT.
044500     EXIT.
044600******************************************************************
044700*           3600-ACT365-FROM-VALUATION                           *
044800*  TIEMPO ACT/365 DESDE SWPPB-VALUATION-DATE HASTA EL FIN DEL    *
044900*  PERIODO WS-K DE LA PATA FIJA.     SALE : WS-T-END             *
045000******************************************************************
045100 3600-ACT365-FROM-VALUATION.
045200*
045300     MOVE WSFX-PERIOD-END(WS-K)      TO WS-BP-FECHA-TEMP
045400     PERFORM 3700-ACT365-GENERICO
045500        THRU 3700-ACT365-GENERICO-EXIT
045600     MOVE WS-ACCRUAL-TEMP             TO WS-T-END
045700*
045800     .
045900 3600-ACT365-FROM-VALUATION-EXIT.
046000     EXIT.
046100******************************************************************
046200*              3700-ACT365-GENERICO                              *
046300*  FRACCION ACT/365 DESDE SWPPB-VALUATION-DATE HASTA             *
046400*  WS-BP-FECHA-TEMP, VIA EL SUBPROGRAMA DE CALENDARIO.           *
046500*  ENTRA : WS-BP-FECHA-TEMP     SALE : WS-ACCRUAL-TEMP           *
046600******************************************************************
046700 3700-ACT365-GENERICO.
046800*
046900     MOVE WK-CT-FN-DAYCOUNT           TO SWPSB-FUNCTION-CODE
047000     MOVE 'ACT365'                    TO SWPSB-DC-CONVENTION
047100     MOVE SWPPB-VALUATION-DATE        TO SWPSB-DC-START-DATE
047200     MOVE WS-BP-FECHA-TEMP            TO SWPSB-DC-END-DATE
047300*
047400     CALL 'SWPB020' USING SWPSB-SCHEDULE-COMMAREA
047500                           WSFX-SCHEDULE-AREA
047600*
047700     MOVE SWPSB-ACCRUAL-RESULT        TO WS-ACCRUAL-TEMP
047800*
047900     .
048000 3700-ACT365-GENERICO-EXIT.
048100     EXIT.
