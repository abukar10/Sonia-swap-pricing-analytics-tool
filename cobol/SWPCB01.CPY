000100******************************************************************
000200*                                                                *
000300*  COPYBOOK:  SWPCB01                                            *
000400*                                                                *
000500*  APLICACION: SWR  (GBP SONIA SWAP RISK)                        *
000600*                                                                *
000700******************************************************************
000800* DOCUMENTACION.                                                 *
000900* ------------------                                             *
001000* COMMAREA DE LLAMADA AL SUBPROGRAMA DE CURVAS SWPB010 -- IGUAL  *
001100* QUE UNA COMMAREA CICS, UNA SOLA AREA PARA TODAS LAS FUNCIONES  *
001200* (BUILD / ZERORATE / DFLOOKUP / FWDRATE / BUMP / KEYRATE /      *
001300* GENSHIFT); LOS CAMPOS NO APLICABLES A LA FUNCION EN CURSO SE   *
001400* IGNORAN.  VER SWPWK01 PARA LOS CODIGOS DE FUNCION.             *
001500******************************************************************
001600*       L O G    D E   M O D I F I C A C I O N E S               *
001700******************************************************************
001800*  FECHA       PROGRAMADOR   TICKET     DESCRIPCION              *
001900*  ---------   -----------   --------   ------------------------ *
002000*  1991-03-04  R.OKONKWO     SWR-0001   VERSION INICIAL          *
002100*  1996-07-09  P.DELACROIX   SWR-0044   AGREGA TABLA DE SHIFTS   *
002200*  1999-01-18  R.OKONKWO     SWR-0099   AJUSTE CENTURY (Y2K)     *
002300*  2002-05-30  K.OYELARAN    SWR-0126   KEY-TENOR-IDX PARA       *
002400*                                       KEY-RATE DV01            *
002500******************************************************************
002600 01  SWPCB-CURVES-COMMAREA.
002700*        FUNCION SOLICITADA -- VER WK-CT-FN-XXXX EN SWPWK01
002800     05  SWPCB-FUNCTION-CODE         PIC X(08).
002900*        CODIGO DE RETORNO  (0 = OK)
003000     05  SWPCB-RETURN-CODE           PIC S9(04) COMP VALUE ZEROS.
003100         88  SWPCB-RC-OK                        VALUE 0.
003200         88  SWPCB-RC-INVALID-QUOTE              VALUE 4.
003300         88  SWPCB-RC-EMPTY-FILE                  VALUE 8.
003400*        TAMANO DEL BUMP PARALELO, EN PUNTOS BASICOS
003500     05  SWPCB-BUMP-BP               PIC S9(05)V9(02).
003600*        INDICE (1-4) DEL TENOR CLAVE EN WK-KR-TABLE
003700     05  SWPCB-KEY-TENOR-IDX         PIC S9(04) COMP VALUE ZEROS.
003800*        TIEMPOS DE CONSULTA (ACT/365, ANOS) PARA ZERORATE /
003900*        DFLOOKUP (USA SOLO SWPCB-LOOKUP-TENOR) Y PARA FWDRATE
004000*        (USA AMBOS, T1 Y T2)
004100     05  SWPCB-LOOKUP-TENOR          PIC S9(03)V9(06).
004200     05  SWPCB-LOOKUP-TENOR-2        PIC S9(03)V9(06).
004300*        RESULTADOS DE LA CONSULTA
004400     05  SWPCB-RESULT-RATE           PIC S9(01)V9(08).
004500     05  SWPCB-RESULT-DF             PIC S9(01)V9(08).
004600*
004700*        TABLA DE PUNTOS (TENOR, SHIFT-BP) PARA LA FUNCION
004800*        GENSHIFT -- INTERPOLACION LINEAL CON EXTRAPOLACION
004900*        PLANA EN AMBOS EXTREMOS
005000     05  SWPCB-SHIFT-POINT-COUNT     PIC S9(04) COMP VALUE ZEROS.
005100     05  SWPCB-SHIFT-POINT-TABLE OCCURS 10 TIMES
005200                                    INDEXED BY SWPCB-SP-IDX.
005300         10  SWPCB-SP-TENOR          PIC S9(03)V9(04).
005400         10  SWPCB-SP-SHIFT-BP       PIC S9(05)V9(02).
005500*
005600     05  FILLER                      PIC X(20).
