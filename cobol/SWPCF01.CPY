000100******************************************************************
000200*                                                                *
000300*  COPYBOOK:  SWPCF01                                            *
000400*                                                                *
000500*  APLICACION: SWR  (GBP SONIA SWAP RISK)                        *
000600*                                                                *
000700******************************************************************
000800* DOCUMENTACION.                                                 *
000900* ------------------                                             *
001000* TABLA DE FLUJOS DE CAJA (CASHFLOW DETAIL) DE UN TRADE,         *
001100* CONSTRUIDA POR SWPB030 Y DEVUELTA POR LINKAGE A SWPB000 PARA   *
001200* SU ESCRITURA EN EL REPORTE DE DETALLE DE FLUJOS (CASHFLOW-DET).*
001300* UN REGISTRO POR PERIODO DE PATA (FIJA O FLOTANTE).             *
001400******************************************************************
001500*       L O G    D E   M O D I F I C A C I O N E S               *
001600******************************************************************
001700*  FECHA       PROGRAMADOR   TICKET     DESCRIPCION              *
001800*  ---------   -----------   --------   ------------------------ *
001900*  1991-03-04  R.OKONKWO     SWR-0001   VERSION INICIAL          *
002000*  1996-07-09  P.DELACROIX   SWR-0044   CAPACIDAD 400 FLUJOS     *
002100*  1999-01-18  R.OKONKWO     SWR-0099   AJUSTE CENTURY (Y2K)     *
002200******************************************************************
002300 01  SWPCF-CASHFLOW-AREA.
002400*        NUMERO DE FLUJOS CONSTRUIDOS PARA EL TRADE EN CURSO
002500     05  SWPCF-CF-COUNT              PIC S9(04) COMP VALUE ZEROS.
002600*
002700     05  SWPCF-CF-TABLE OCCURS 400 TIMES
002800                           INDEXED BY SWPCF-IDX.
002900*            IDENTIFICADOR DE LA OPERACION
003000         10  SWPCF-TRADE-ID          PIC X(10).
003100*            PATA  'FIXED' / 'FLOATING'
003200         10  SWPCF-LEG               PIC X(08).
003300             88  SWPCF-LEG-IS-FIXED          VALUE 'FIXED'.
003400             88  SWPCF-LEG-IS-FLOAT          VALUE 'FLOATING'.
003500*            INICIO DE DEVENGO DEL PERIODO
003600         10  SWPCF-PERIOD-START      PIC 9(08).
003700*            FIN DE DEVENGO / FECHA DE PAGO
003800         10  SWPCF-PERIOD-END        PIC 9(08).
003900*            FRACCION DE DEVENGO DEL PERIODO
004000         10  SWPCF-ACCRUAL-FACTOR    PIC S9(01)V9(08).
004100*            TASA CUPON (FIJA, O FORWARD + SPREAD)
004200         10  SWPCF-COUPON-RATE       PIC S9(01)V9(08).
004300*            TASA FORWARD PROYECTADA (SOLO PATA FLOTANTE)
004400         10  SWPCF-FORWARD-RATE      PIC S9(01)V9(08).
004500*            MONTO DEL FLUJO, CON SIGNO SEGUN DIRECCION
004600         10  SWPCF-CASHFLOW          PIC S9(11)V9(02).
004700*            FACTOR DE DESCUENTO A LA FECHA DE PAGO
004800         10  SWPCF-DISCOUNT-FACTOR   PIC S9(01)V9(08).
004900*            VALOR PRESENTE  =  CASHFLOW  X  DISCOUNT-FACTOR
005000         10  SWPCF-PRESENT-VALUE     PIC S9(11)V9(02).
005100*            TIEMPO ACT/365 DESDE VALORACION HASTA EL PAGO
005200         10  SWPCF-TIME-TO-PAY       PIC S9(03)V9(06).
005300*
005400     05  FILLER                      PIC X(30).
