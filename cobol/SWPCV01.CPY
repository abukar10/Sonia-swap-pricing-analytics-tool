000100******************************************************************
000200*                                                                *
000300*  COPYBOOK:  SWPCV01                                            *
000400*                                                                *
000500*  APLICACION: SWR  (GBP SONIA SWAP RISK)                        *
000600*                                                                *
000700******************************************************************
000800* DOCUMENTACION.                                                 *
000900* ------------------                                             *
001000* TABLA DE NODOS DE UNA CURVA CERO-CUPON YA BOOTSTRAPEADA         *
001100* (DESCUENTO O PROYECCION).  SE PASA POR LINKAGE ENTRE SWPB000,  *
001200* SWPB010 Y SWPB030 -- CADA PROGRAMA LA REDEFINE SEGUN SU CASO   *
001300* DE USO (CURVA BASE, CURVA CON BUMP, CURVA CON STRESS).         *
001400* CAPACIDAD: 120 NODOS (30 ANOS A FRECUENCIA TRIMESTRAL).        *
001500******************************************************************
001600*       L O G    D E   M O D I F I C A C I O N E S               *
001700******************************************************************
001800*  FECHA       PROGRAMADOR   TICKET     DESCRIPCION              *
001900*  ---------   -----------   --------   ------------------------ *
002000*  1991-03-04  R.OKONKWO     SWR-0001   VERSION INICIAL          *
002100*  1996-07-09  P.DELACROIX   SWR-0044   CAPACIDAD 120 NODOS      *
002200*  1999-01-18  R.OKONKWO     SWR-0099   AJUSTE CENTURY (Y2K)     *
002300*  2002-05-30  K.OYELARAN    SWR-0126   AGREGA CURVE-VARIANT     *
002400*                                       (BASE/BUMP/STRESS/KEY)   *
002500******************************************************************
002600 01  SWPCV-CURVE-AREA.
002700*        NOMBRE DE LA CURVA  'DISCOUNT' / 'PROJECTN'
002800     05  SWPCV-CURVE-NAME            PIC X(10).
002900     05  FILLER REDEFINES SWPCV-CURVE-NAME.
003000         10  SWPCV-CURVE-CODE        PIC X(03).
003100         10  FILLER                  PIC X(07).
003200*        CODIGO DE VARIANTE DE LA CURVA
003300*        'BASE' / 'BUMP1BP' / 'STRESS' / 'KEYRATE'
003400     05  SWPCV-CURVE-VARIANT         PIC X(08).
003500*        NUMERO DE NODOS CARGADOS EN LA TABLA
003600     05  SWPCV-NODE-COUNT            PIC S9(04) COMP VALUE ZEROS.
003700*        FRECUENCIA DE BOOTSTRAP USADA PARA ESTA CURVA
003800     05  SWPCV-FREQUENCY             PIC S9(04) COMP VALUE ZEROS.
003900*
004000     05  SWPCV-NODE-TABLE OCCURS 120 TIMES
004100                            INDEXED BY SWPCV-IDX.
004200*            TENOR DEL NODO (K / FRECUENCIA), EN ANOS
004300         10  SWPCV-TENOR-YEARS       PIC S9(03)V9(04).
004400*            TASA CERO, COMPUESTA CONTINUAMENTE
004500         10  SWPCV-ZERO-RATE         PIC S9(01)V9(08).
004600*            FACTOR DE DESCUENTO EN EL NODO
004700         10  SWPCV-DISCOUNT-FACTOR   PIC S9(01)V9(08).
004800*            TASA PAR INTERPOLADA USADA EN EL BOOTSTRAP DEL NODO
004900         10  SWPCV-PAR-RATE          PIC S9(01)V9(08).
005000*
005100     05  FILLER                      PIC X(20).
