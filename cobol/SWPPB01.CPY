000100******************************************************************
000200*                                                                *
000300*  COPYBOOK:  SWPPB01                                            *
000400*                                                                *
000500*  APLICACION: SWR  (GBP SONIA SWAP RISK)                        *
000600*                                                                *
000700******************************************************************
000800* DOCUMENTACION.                                                 *
000900* ------------------                                             *
001000* COMMAREA DE LLAMADA AL SUBPROGRAMA DE VALORACION SWPB030.      *
001100* EL LLAMADOR (SWPB000) ARMA LA OPERACION (SWPTR-TRADE-RECORD) Y *
001200* LAS DOS CURVAS (DESCUENTO Y PROYECCION, YA CON EL BUMP O       *
001300* CORRIMIENTO QUE CORRESPONDA) Y RECIBE LA PV POR PATA, LA NPV   *
001400* Y, CUANDO SWPPB-WRITE-DETAIL-FLAG = 'S', LA TABLA DE FLUJOS.   *
001500******************************************************************
001600*       L O G    D E   M O D I F I C A C I O N E S               *
001700******************************************************************
001800*  FECHA       PROGRAMADOR   TICKET     DESCRIPCION              *
001900*  ---------   -----------   --------   ------------------------ *
002000*  1991-04-02  T.ASHWORTH    SWR-0003   VERSION INICIAL          *
002100*  1999-01-18  R.OKONKWO     SWR-0099   AJUSTE CENTURY (Y2K)     *
002200*  2002-05-30  K.OYELARAN    SWR-0126   WRITE-DETAIL-FLAG        *
002300******************************************************************
002400 01  SWPPB-PRICING-COMMAREA.
002500*        FUNCION SOLICITADA -- VER WK-CT-FN-XXXX EN SWPWK01
002600     05  SWPPB-FUNCTION-CODE         PIC X(08).
002700*        CODIGO DE RETORNO  (0 = OK)
002800     05  SWPPB-RETURN-CODE           PIC S9(04) COMP VALUE ZEROS.
002900         88  SWPPB-RC-OK                        VALUE 0.
003000         88  SWPPB-RC-BAD-FUNCTION               VALUE 4.
003100         88  SWPPB-RC-BAD-DAYCOUNT                VALUE 12.
003200         88  SWPPB-RC-BAD-FREQUENCY               VALUE 16.
003300*        FECHA DE VALORACION (AAAAMMDD)
003400     05  SWPPB-VALUATION-DATE        PIC 9(08).
003500*        'S' = POBLAR SWPCF-CASHFLOW-AREA;  'N' = SOLO LA NPV
003600     05  SWPPB-WRITE-DETAIL-FLAG     PIC X(01).
003700         88  SWPPB-WRITE-DETAIL                 VALUE 'S'.
003800         88  SWPPB-NO-DETAIL                     VALUE 'N'.
003900*        RESULTADOS
004000     05  SWPPB-FIXED-LEG-PV          PIC S9(11)V9(02).
004100     05  SWPPB-FLOAT-LEG-PV          PIC S9(11)V9(02).
004200     05  SWPPB-NPV                   PIC S9(11)V9(02).
004300*
004400     05  FILLER                      PIC X(20).
