000100******************************************************************
000200*                                                                *
000300*  COPYBOOK:  SWPQA01                                            *
000400*                                                                *
000500*  APLICACION: SWR  (GBP SONIA SWAP RISK)                        *
000600*                                                                *
000700******************************************************************
000800* DOCUMENTACION.                                                 *
000900* ------------------                                             *
001000* TABLA EN MEMORIA DE LAS COTIZACIONES LEIDAS DE UN ARCHIVO DE   *
001100* MERCADO (OIS-RATES O FWD-RATES), EN SECUENCIA ASCENDENTE DE    *
001200* TENOR.  SE PASA POR LINKAGE DE SWPB000 A SWPB010 PARA EL       *
001300* BOOTSTRAP (FUNCION BUILD).  CAPACIDAD: 120 COTIZACIONES.       *
001400******************************************************************
001500*       L O G    D E   M O D I F I C A C I O N E S               *
001600******************************************************************
001700*  FECHA       PROGRAMADOR   TICKET     DESCRIPCION              *
001800*  ---------   -----------   --------   ------------------------ *
001900*  1991-03-04  R.OKONKWO     SWR-0001   VERSION INICIAL          *
002000*  1999-01-18  R.OKONKWO     SWR-0099   AJUSTE CENTURY (Y2K)     *
002100******************************************************************
002200 01  SWPQA-QUOTE-ARRAY.
002300*        NUMERO DE COTIZACIONES CARGADAS
002400     05  SWPQA-QUOTE-COUNT           PIC S9(04) COMP VALUE ZEROS.
002500*
002600     05  SWPQA-QUOTE-TABLE OCCURS 120 TIMES
002700                              INDEXED BY SWPQA-IDX.
002800         10  SWPQA-INSTRUMENT-TYPE   PIC X(10).
002900         10  SWPQA-TENOR-YEARS       PIC S9(03)V9(04).
003000         10  SWPQA-PAR-RATE          PIC S9(01)V9(08).
003100*
003200     05  FILLER                      PIC X(20).
