000100******************************************************************
000200*                                                                *
000300*  COPYBOOK:  SWPQT01                                            *
000400*                                                                *
000500*  APLICACION: SWR  (GBP SONIA SWAP RISK)                        *
000600*                                                                *
000700******************************************************************
000800* DOCUMENTACION.                                                 *
000900* ------------------                                             *
001000* LAYOUT DE UNA COTIZACION DE MERCADO (PAR SWAP), TAL COMO LLEGA *
001100* DEL ARCHIVO OIS-RATES O DEL ARCHIVO FWD-RATES -- MISMO LAYOUT  *
001200* PARA AMBOS ARCHIVOS, EN SECUENCIA ASCENDENTE DE TENOR.         *
001300******************************************************************
001400*       L O G    D E   M O D I F I C A C I O N E S               *
001500******************************************************************
001600*  FECHA       PROGRAMADOR   TICKET     DESCRIPCION              *
001700*  ---------   -----------   --------   ------------------------ *
001800*  1991-03-04  R.OKONKWO     SWR-0001   VERSION INICIAL          *
001900*  1995-09-12  T.ASHWORTH    SWR-0032   INSTRUMENT-TYPE X(10)    *
002000*  1999-01-18  R.OKONKWO     SWR-0099   AJUSTE CENTURY (Y2K)     *
002100******************************************************************
002200 01  SWPQT-QUOTE-RECORD.
002300*
002400*        INDICADOR DE INSTRUMENTO (OIS / FWD), INFORMATIVO
002500     05  SWPQT-INSTRUMENT-TYPE       PIC X(10).
002600*        TENOR DE LA COTIZACION EN ANOS
002700     05  SWPQT-TENOR-YEARS           PIC S9(3)V9(4).
002800*        TASA PAR ANUAL, FRACCION DECIMAL
002900     05  SWPQT-PAR-RATE              PIC S9(1)V9(8).
003000*        AREA REDEFINIDA PARA VALIDACION DE CAMPOS NUMERICOS
003100*        ANTES DE CONVERTIR A NUMERICO EMPACADO DE TRABAJO
003200     05  SWPQT-TENOR-YEARS-X REDEFINES SWPQT-TENOR-YEARS
003300                                     PIC X(07).
003400     05  SWPQT-PAR-RATE-X    REDEFINES SWPQT-PAR-RATE
003500                                     PIC X(09).
003600     05  FILLER                      PIC X(54).
