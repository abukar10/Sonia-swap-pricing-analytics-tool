000100******************************************************************
000200*                                                                *
000300*  COPYBOOK:  SWPSB01                                            *
000400*                                                                *
000500*  APLICACION: SWR  (GBP SONIA SWAP RISK)                        *
000600*                                                                *
000700******************************************************************
000800* DOCUMENTACION.                                                 *
000900* ------------------                                             *
001000* COMMAREA DE LLAMADA AL SUBPROGRAMA DE CALENDARIO SWPB020 --    *
001100* UNA SOLA AREA PARA LAS FUNCIONES SCHEDULE Y DAYCOUNT; LOS      *
001200* CAMPOS NO APLICABLES A LA FUNCION EN CURSO SE IGNORAN.  VER    *
001300* SWPWK01 PARA LOS CODIGOS DE FUNCION.                           *
001400******************************************************************
001500*       L O G    D E   M O D I F I C A C I O N E S               *
001600******************************************************************
001700*  FECHA       PROGRAMADOR   TICKET     DESCRIPCION              *
001800*  ---------   -----------   --------   ------------------------ *
001900*  1991-03-11  R.OKONKWO     SWR-0002   VERSION INICIAL          *
002000*  1999-01-18  R.OKONKWO     SWR-0099   AJUSTE CENTURY (Y2K)     *
002100*  2004-08-02  K.OYELARAN    SWR-0140   PAGOS POR ANO VARIABLE   *
002200******************************************************************
002300 01  SWPSB-SCHEDULE-COMMAREA.
002400*        FUNCION SOLICITADA -- VER WK-CT-FN-XXXX EN SWPWK01
002500     05  SWPSB-FUNCTION-CODE         PIC X(08).
002600*        CODIGO DE RETORNO  (0 = OK)
002700     05  SWPSB-RETURN-CODE           PIC S9(04) COMP VALUE ZEROS.
002800         88  SWPSB-RC-OK                        VALUE 0.
002900         88  SWPSB-RC-BAD-FUNCTION               VALUE 4.
003000         88  SWPSB-RC-BAD-DAYCOUNT                VALUE 12.
003100         88  SWPSB-RC-BAD-FREQUENCY               VALUE 16.
003200*
003300*        -------- DATOS DE ENTRADA PARA LA FUNCION SCHEDULE -----
003400*        PATA A CONSTRUIR  'FIXED' / 'FLOATING'
003500     05  SWPSB-LEG-CODE               PIC X(08).
003600*        BASE DE CALCULO DE LA PATA
003700     05  SWPSB-DAYCOUNT-CODE          PIC X(06).
003800*        PLAZO DEL SWAP, EN ANOS
003900     05  SWPSB-TENOR-YEARS            PIC S9(02)V9(02).
004000*        PAGOS POR ANO DE LA PATA
004100     05  SWPSB-PAYMENTS-PER-YEAR      PIC 9(02).
004200*        FECHA DE INICIO DE DEVENGO (AAAAMMDD)
004300     05  SWPSB-EFFECTIVE-DATE         PIC 9(08).
004400*
004500*        -------- DATOS DE ENTRADA/SALIDA PARA DAYCOUNT ---------
004600*        BASE DE CALCULO A APLICAR  'ACT365' / '30/360'
004700     05  SWPSB-DC-CONVENTION          PIC X(06).
004800     05  SWPSB-DC-START-DATE          PIC 9(08).
004900     05  SWPSB-DC-END-DATE            PIC 9(08).
005000*        FRACCION DE DEVENGO RESULTANTE
005100     05  SWPSB-ACCRUAL-RESULT         PIC S9(01)V9(08).
005200*
005300     05  FILLER                       PIC X(20).
