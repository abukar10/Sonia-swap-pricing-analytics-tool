000100******************************************************************
000200*                                                                *
000300*  COPYBOOK:  SWPSC01                                            *
000400*                                                                *
000500*  APLICACION: SWR  (GBP SONIA SWAP RISK)                        *
000600*                                                                *
000700******************************************************************
000800* DOCUMENTACION.                                                 *
000900* ------------------                                             *
001000* TABLA DE PERIODOS DE UNA PATA (FIJA O FLOTANTE) DE UN SWAP,    *
001100* CONSTRUIDA POR SWPB020 Y CONSUMIDA POR SWPB030 VIA LINKAGE.    *
001200* CAPACIDAD: 400 PERIODOS (MAS QUE SUFICIENTE PARA UN SWAP A     *
001300* 33 ANOS CON PAGOS MENSUALES).                                  *
001400******************************************************************
001500*       L O G    D E   M O D I F I C A C I O N E S               *
001600******************************************************************
001700*  FECHA       PROGRAMADOR   TICKET     DESCRIPCION              *
001800*  ---------   -----------   --------   ------------------------ *
001900*  1991-03-04  R.OKONKWO     SWR-0001   VERSION INICIAL          *
002000*  1996-07-09  P.DELACROIX   SWR-0044   CAPACIDAD 400 PERIODOS   *
002100*  1999-01-18  R.OKONKWO     SWR-0099   AJUSTE CENTURY (Y2K)     *
002200******************************************************************
002300 01  SWPSC-SCHEDULE-AREA.
002400*        PATA A LA QUE PERTENECE ESTE CALENDARIO
002500     05  SWPSC-LEG-CODE              PIC X(08).
002600         88  SWPSC-LEG-IS-FIXED              VALUE 'FIXED'.
002700         88  SWPSC-LEG-IS-FLOAT              VALUE 'FLOATING'.
002800*        BASE DE CALCULO DE LA PATA
002900     05  SWPSC-DAYCOUNT-CODE         PIC X(06).
003000*        NUMERO DE PERIODOS CONSTRUIDOS
003100     05  SWPSC-PERIOD-COUNT          PIC S9(04) COMP VALUE ZEROS.
003200*        PAGOS POR ANO Y PASO EN MESES CALCULADO
003300     05  SWPSC-FREQUENCY             PIC S9(04) COMP VALUE ZEROS.
003400     05  SWPSC-STEP-MONTHS           PIC S9(04) COMP VALUE ZEROS.
003500*
003600     05  SWPSC-PERIOD-TABLE OCCURS 400 TIMES
003700                              INDEXED BY SWPSC-IDX.
003800*            INICIO DE DEVENGO DEL PERIODO (AAAAMMDD)
003900         10  SWPSC-PERIOD-START      PIC 9(08).
004000*            FIN DE DEVENGO / FECHA DE PAGO (AAAAMMDD)
004100         10  SWPSC-PERIOD-END        PIC 9(08).
004200         10  SWPSC-PERIOD-END-R  REDEFINES
004300             SWPSC-PERIOD-END.
004400             15  SWPSC-PE-AAAA       PIC 9(04).
004500             15  SWPSC-PE-MM         PIC 9(02).
004600             15  SWPSC-PE-DD         PIC 9(02).
004700*            FRACCION DE DEVENGO DEL PERIODO
004800         10  SWPSC-ACCRUAL-FACTOR    PIC S9(01)V9(08).
004900*
005000     05  FILLER                      PIC X(20).
