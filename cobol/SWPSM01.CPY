000100******************************************************************
000200*                                                                *
000300*  COPYBOOK:  SWPSM01                                            *
000400*                                                                *
000500*  APLICACION: SWR  (GBP SONIA SWAP RISK)                        *
000600*                                                                *
000700******************************************************************
000800* DOCUMENTACION.                                                 *
000900* ------------------                                             *
001000* RESUMEN DE VALORACION Y RIESGO DE UN TRADE (UN REGISTRO POR    *
001100* OPERACION), PRODUCIDO POR SWPB000 A PARTIR DE LOS RESULTADOS   *
001200* DE SWPB030 (BASE / +1BP / STRESS) Y DE LOS KEY-RATE DV01 DE    *
001300* SWPB010.  ALIMENTA EL REPORTE TRADE-SUMMARY.                   *
001400******************************************************************
001500*       L O G    D E   M O D I F I C A C I O N E S               *
001600******************************************************************
001700*  FECHA       PROGRAMADOR   TICKET     DESCRIPCION              *
001800*  ---------   -----------   --------   ------------------------ *
001900*  1991-03-04  R.OKONKWO     SWR-0001   VERSION INICIAL          *
002000*  1994-06-15  T.ASHWORTH    SWR-0022   AGREGA STRESSED-PV01     *
002100*  1999-01-18  R.OKONKWO     SWR-0099   AJUSTE CENTURY (Y2K)     *
002200*  2002-05-30  K.OYELARAN    SWR-0126   KEY-RATE DV01 (4 NODOS)  *
002300******************************************************************
002400 01  SWPSM-SUMMARY-RECORD.
002500*        IDENTIFICADOR DE LA OPERACION
002600     05  SWPSM-TRADE-ID              PIC X(10).
002700*        VALOR PRESENTE DE LA PATA FIJA (CON SIGNO)
002800     05  SWPSM-FIXED-LEG-PV          PIC S9(11)V9(02).
002900*        VALOR PRESENTE DE LA PATA FLOTANTE (CON SIGNO)
003000     05  SWPSM-FLOAT-LEG-PV          PIC S9(11)V9(02).
003100*        VALOR PRESENTE NETO  =  FIXED-LEG-PV + FLOAT-LEG-PV
003200     05  SWPSM-NPV                   PIC S9(11)V9(02).
003300*        PV01 = NPV(+1BP PARALELO) - NPV
003400     05  SWPSM-PV01                  PIC S9(09)V9(04).
003500*        DV01 -- IDENTICO A PV01 EN ESTE MOTOR
003600     05  SWPSM-DV01                  PIC S9(09)V9(04).
003700*        NPV BAJO STRESS PARALELO (+STRESS-SHIFT-BP)
003800     05  SWPSM-STRESSED-NPV          PIC S9(11)V9(02).
003900*        PV01 CALCULADO SOBRE LAS CURVAS CON STRESS
004000     05  SWPSM-STRESSED-PV01         PIC S9(09)V9(04).
004100*        DV01 CALCULADO SOBRE LAS CURVAS CON STRESS
004200     05  SWPSM-STRESSED-DV01         PIC S9(09)V9(04).
004300*
004400*        KEY-RATE DV01 POR CADA TENOR CLAVE (1,2,5,10 ANOS),
004500*        EN EL MISMO ORDEN QUE WK-KR-TABLE (COPYBOOK SWPWK01)
004600     05  SWPSM-KEY-RATE-DV01 OCCURS 4 TIMES
004700                               INDEXED BY SWPSM-KR-IDX.
004800         10  SWPSM-KR-TENOR          PIC S9(03)V9(04).
004900         10  SWPSM-KR-DV01           PIC S9(09)V9(04).
005000*
005100     05  FILLER                      PIC X(20).
