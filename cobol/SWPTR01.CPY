000100******************************************************************
000200*                                                                *
000300*  COPYBOOK:  SWPTR01                                            *
000400*                                                                *
000500*  APLICACION: SWR  (GBP SONIA SWAP RISK)                        *
000600*                                                                *
000700******************************************************************
000800* DOCUMENTACION.                                                 *
000900* ------------------                                             *
001000* LAYOUT DE UNA OPERACION (TRADE) DE SWAP DE TASA DE INTERES A   *
001100* COTIZAR, TAL COMO LLEGA DEL ARCHIVO DE OPERACIONES SWAP-TRADES.*
001200******************************************************************
001300*       L O G    D E   M O D I F I C A C I O N E S               *
001400******************************************************************
001500*  FECHA       PROGRAMADOR   TICKET     DESCRIPCION              *
001600*  ---------   -----------   --------   ------------------------ *
001700*  1991-03-04  R.OKONKWO     SWR-0001   VERSION INICIAL          *
001800*  1994-06-15  T.ASHWORTH    SWR-0022   AGREGA STRESS-SHIFT-BP   *
001900*  1999-01-18  R.OKONKWO     SWR-0099   AJUSTE CENTURY (Y2K)     *
002000*  2004-08-02  K.OYELARAN    SWR-0140   FLOAT-FREQ MENSUAL (02)  *
002100******************************************************************
002200 01  SWPTR-TRADE-RECORD.
002300*
002400*        IDENTIFICADOR DE LA OPERACION
002500     05  SWPTR-TRADE-ID              PIC X(10).
002600*        FECHA DE VALORACION (AAAAMMDD)
002700     05  SWPTR-VALUATION-DATE        PIC 9(08).
002800     05  SWPTR-VALUATION-DATE-R  REDEFINES
002900         SWPTR-VALUATION-DATE.
003000         10  SWPTR-VAL-AAAA          PIC 9(04).
003100         10  SWPTR-VAL-MM            PIC 9(02).
003200         10  SWPTR-VAL-DD            PIC 9(02).
003300*        FECHA DE INICIO DE DEVENGO (>= FECHA DE VALORACION)
003400     05  SWPTR-EFFECTIVE-DATE        PIC 9(08).
003500     05  SWPTR-EFFECTIVE-DATE-R  REDEFINES
003600         SWPTR-EFFECTIVE-DATE.
003700         10  SWPTR-EFF-AAAA          PIC 9(04).
003800         10  SWPTR-EFF-MM            PIC 9(02).
003900         10  SWPTR-EFF-DD            PIC 9(02).
004000*        PLAZO DEL SWAP EN ANOS
004100     05  SWPTR-MATURITY-YEARS        PIC S9(02)V9(02).
004200*        NOCIONAL EN LIBRAS ESTERLINAS (GBP)
004300     05  SWPTR-NOTIONAL               PIC S9(11)V9(02).
004400*        TASA FIJA (CUPON), FRACCION DECIMAL
004500     05  SWPTR-FIXED-RATE             PIC S9(01)V9(08).
004600*        INDICADOR DE PAGADOR  'FIXED' = PAGA FIJO, 'FLOAT' = PAGA
004700*        FLOTANTE
004800     05  SWPTR-PAYER-FLAG             PIC X(05).
004900         88  SWPTR-PAYER-IS-FIXED             VALUE 'FIXED'.
005000         88  SWPTR-PAYER-IS-FLOAT             VALUE 'FLOAT'.
005100*        PAGOS FIJOS POR ANO (1, 2 O 4; DEFECTO 2)
005200     05  SWPTR-FIXED-FREQ             PIC 9(02).
005300*        PAGOS FLOTANTES POR ANO (4 O 12; DEFECTO 4)
005400     05  SWPTR-FLOAT-FREQ             PIC 9(02).
005500*        BASE DE CALCULO PATA FIJA  '30/360' (DEFECTO) O 'ACT365'
005600     05  SWPTR-FIXED-DAYCOUNT         PIC X(06).
005700         88  SWPTR-FXDC-IS-30-360             VALUE '30/360'.
005800         88  SWPTR-FXDC-IS-ACT365             VALUE 'ACT365'.
005900*        BASE DE CALCULO PATA FLOTANTE 'ACT365' (DEFECTO) O
006000*        '30/360'
006100     05  SWPTR-FLOAT-DAYCOUNT         PIC X(06).
006200         88  SWPTR-FLDC-IS-30-360             VALUE '30/360'.
006300         88  SWPTR-FLDC-IS-ACT365             VALUE 'ACT365'.
006400*        SPREAD ADITIVO SOBRE LA TASA FLOTANTE, FRACCION DECIMAL
006500     05  SWPTR-SPREAD                 PIC S9(01)V9(08).
006600*        STRESS PARALELO EN PUNTOS BASICOS (DEFECTO 50)
006700     05  SWPTR-STRESS-SHIFT-BP         PIC S9(03)V9(02).
006800*
006900     05  FILLER                       PIC X(13).
