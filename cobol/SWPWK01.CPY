000100******************************************************************
000200*                                                                *
000300*  COPYBOOK:  SWPWK01                                            *
000400*                                                                *
000500*  APLICACION: SWR  (GBP SONIA SWAP RISK)                        *
000600*                                                                *
000700******************************************************************
000800* DOCUMENTACION.                                                 *
000900* ------------------                                             *
001000* AREA DE CONSTANTES Y CODIGOS DE FUNCION COMPARTIDOS POR LOS    *
001100* PROGRAMAS SWPB000 / SWPB010 / SWPB020 / SWPB030.  CONTIENE LA  *
001200* TABLA DE KEY-RATE TENORS, LOS CODIGOS DE FUNCION DEL           *
001300* SUBPROGRAMA DE CURVAS Y LOS CODIGOS DE RETORNO GENERALES.      *
001400******************************************************************
001500*       L O G    D E   M O D I F I C A C I O N E S               *
001600******************************************************************
001700*  FECHA       PROGRAMADOR   TICKET     DESCRIPCION              *
001800*  ---------   -----------   --------   ------------------------ *
001900*  1991-03-04  R.OKONKWO     SWR-0001   VERSION INICIAL          *
002000*  1993-11-22  T.ASHWORTH    SWR-0017   AGREGA CODIGOS DE        *
002100*                                       STRESS-SHIFT             *
002200*  1996-07-09  P.DELACROIX   SWR-0044   CAPACIDAD TABLAS 120     *
002300*                                       NODOS / 400 PERIODOS     *
002400*  1999-01-18  R.OKONKWO     SWR-0099   AJUSTE CENTURY (Y2K)     *
002500*  2002-05-30  K.OYELARAN    SWR-0126   STRESS-SHIFT CONFIGU-    *
002600*                                       RABLE POR KEY-RATE       *
002700*  2009-02-20  M.FAIRWEATHER SWR-0175   CODIGOS DE FUNCION DEL   *
002800*                                       SUBPROGRAMA SWPB020      *
002900*  2009-03-11  M.FAIRWEATHER SWR-0179   CODIGO DE FUNCION DEL    *
003000*                                       SUBPROGRAMA SWPB030      *
003100******************************************************************
003200 01  WK-CT-CONTANTES.
003300*                                                                *
003400     05  WK-CT-PROGRAMA              PIC X(08)   VALUE 'SWPWK01'.
003500     05  WK-CT-APLICACION            PIC X(03)   VALUE 'SWR'.
003600*    CODIGOS DE FUNCION DEL SUBPROGRAMA SWPB010 (CURVAS)
003700     05  WK-CT-FN-BUILD              PIC X(08)   VALUE
003800                                             'BUILD   '.
003900     05  WK-CT-FN-VALIDATE           PIC X(08)   VALUE
004000                                             'VALIDATE'.
004100     05  WK-CT-FN-ZERORATE           PIC X(08)   VALUE
004200                                             'ZERORATE'.
004300     05  WK-CT-FN-DFLOOKUP           PIC X(08)   VALUE
004400                                             'DFLOOKUP'.
004500     05  WK-CT-FN-FWDRATE            PIC X(08)   VALUE
004600                                             'FWDRATE '.
004700     05  WK-CT-FN-BUMP               PIC X(08)   VALUE
004800                                             'BUMP    '.
004900     05  WK-CT-FN-KEYRATE            PIC X(08)   VALUE
005000                                             'KEYRATE '.
005100     05  WK-CT-FN-GENSHIFT           PIC X(08)   VALUE
005200                                             'GENSHIFT'.
005300*    CODIGOS DE FUNCION DEL SUBPROGRAMA SWPB020 (CALENDARIO)
005400     05  WK-CT-FN-SCHEDULE           PIC X(08)   VALUE
005500                                             'SCHEDULE'.
005600     05  WK-CT-FN-DAYCOUNT           PIC X(08)   VALUE
005700                                             'DAYCOUNT'.
005800*    CODIGO DE FUNCION DEL SUBPROGRAMA SWPB030 (VALORACION)
005900     05  WK-CT-FN-PRICE              PIC X(08)   VALUE
006000                                             'PRICE   '.
006100*    FRECUENCIA DE BOOTSTRAP (TRIMESTRAL)
006200     05  WK-CT-BOOTSTRAP-FREQ        PIC S9(4) COMP VALUE 4.
006300*    TAMANO DEL BUMP DE 1 PUNTO BASICO, EN FRACCION DECIMAL
006400     05  WK-CT-ONE-BP                PIC S9(1)V9(8) VALUE
006500                                             0.00010000.
006600*    STRESS-SHIFT POR DEFECTO (50 PUNTOS BASICOS)
006700     05  WK-CT-DEFAULT-STRESS-BP     PIC S9(3)V9(2) VALUE
006800                                             050.00.
006900     05  WK-CT-SI                    PIC X(01)   VALUE 'S'.
007000     05  WK-CT-NO                    PIC X(01)   VALUE 'N'.
007100     05  FILLER                      PIC X(10)   VALUE SPACES.
007200******************************************************************
007300*              AREA DE TENORES CLAVE (KEY-RATE)                  *
007400*  LA CADENA WK-KR-INIC SE CARGA EN WORKING-STORAGE Y SE          *
007500*  REDEFINE COMO TABLA -- TENOR (9.4) + MEDIO-ANCHO (1.4) POR     *
007600*  CADA UNO DE LOS 4 TENORES CLAVE (1,2,5,10 ANOS).               *
007700******************************************************************
007800 01  WK-KR-INIC-DATA.
007900     05  FILLER  PIC X(12)  VALUE '001000020000'.
008000     05  FILLER  PIC X(12)  VALUE '002000020000'.
008100     05  FILLER  PIC X(12)  VALUE '005000020000'.
008200     05  FILLER  PIC X(12)  VALUE '010000030000'.
008300 01  WK-KEY-RATE-TENORS REDEFINES WK-KR-INIC-DATA.
008400     05  WK-KR-TABLE OCCURS 4 TIMES INDEXED BY WK-KR-IDX.
008500         10  WK-KR-TENOR             PIC S9(3)V9(4).
008600         10  WK-KR-HALF-WIDTH        PIC S9(1)V9(4).
008700 01  WK-KR-COUNT                     PIC S9(4) COMP VALUE 4.
008800 01  FILLER                          PIC X(10) VALUE SPACES.
008900******************************************************************
009000*                 AREA DE CODIGOS DE RETORNO                     *
009100******************************************************************
009200 01  WK-RETURN-CODES.
009300     05  WK-RC-FUNCTION-CODE         PIC X(08)   VALUE SPACES.
009400     05  WK-RC-RETURN-CODE           PIC S9(4) COMP VALUE ZEROS.
009500         88  WK-RC-OK                           VALUE 0.
009600         88  WK-RC-INVALID-QUOTE                VALUE 4.
009700         88  WK-RC-EMPTY-FILE                    VALUE 8.
009800         88  WK-RC-BAD-DAYCOUNT                  VALUE 12.
009900         88  WK-RC-BAD-FREQUENCY                 VALUE 16.
010000     05  WK-RC-MESSAGE                PIC X(40)   VALUE SPACES.
010100******************************************************************
010200*                 AREA DE FILLER DE RESERVA                      *
010300******************************************************************
010400 01  WK-RESERVADO.
010500     05  FILLER                      PIC X(40)   VALUE SPACES.
